000100******************************************************************
000200*    STKHST01 -- TABLA DE HISTORIA DE PRECIOS POR ACCION         *
000300*    SE CARGA EN MEMORIA MIENTRAS SE LEE PRICEIN EN SECUENCIA DE  *
000400*    CLAVE ACCION/FECHA; AL QUIEBRE DE ACCION YA TIENE HASTA 260  *
000500*    RUEDAS (UN AGNO BURSATIL) PARA CALCULAR LOS INDICADORES      *
000600*    TECNICOS (PROMEDIOS, RSI, MACD, BANDAS, VOLUMEN, KDJ,        *
000700*    VOLATILIDAD).  RUEDAS MAS ALLA DE LA 260 SE DESCARTAN.       *
000800*    HISTORIA : 1988-04-18  PEDR  ALTA INICIAL COPY               *
000900*             : 1990-07-01  REM   SE AGREGAN CAMPOS DE TRABAJO    *
001000*             :                   EMA/MACD/KDJ (ANTES SOLO OHLCV) *
001100*             : 1999-11-03  JCL   Y2K -- WKS-PD-FECHA YA VENIA EN *
001200*             :                   9(08) AAAAMMDD, SIN IMPACTO     *
001300******************************************************************
001400 01  WKS-PRICE-TABLE.
001500     05  WKS-DIAS-ACCION             PIC 9(03) COMP.
001600*        ----> CANTIDAD DE RUEDAS CARGADAS PARA LA ACCION ACTUAL
001700     05  FILLER                      PIC X(04).
001800     05  WKS-PRECIO-DIA OCCURS 260 TIMES.
002000*            ---->  OHLCV TAL COMO VIENE DE PRICEIN (T1,T5)
002100         10  WKS-PD-FECHA            PIC 9(08).
002200         10  WKS-PD-OPEN             PIC S9(07)V99.
002300         10  WKS-PD-HIGH             PIC S9(07)V99.
002400         10  WKS-PD-LOW              PIC S9(07)V99.
002500         10  WKS-PD-CLOSE            PIC S9(07)V99.
002600         10  WKS-PD-VOLUME           PIC 9(12).
002700*            ---->  CAMPOS DE TRABAJO PARA RSI (T2)
002800         10  WKS-PD-DELTA            PIC S9(07)V9999.
002900         10  WKS-PD-GANANCIA         PIC S9(07)V9999.
003000         10  WKS-PD-PERDIDA          PIC S9(07)V9999.
003100*            ---->  CAMPOS DE TRABAJO PARA MACD (T3)
003200         10  WKS-PD-EMA12            PIC S9(07)V9999.
003300         10  WKS-PD-EMA26            PIC S9(07)V9999.
003400         10  WKS-PD-MACD-LINEA       PIC S9(05)V9999.
003500         10  WKS-PD-MACD-SENAL       PIC S9(05)V9999.
003600         10  WKS-PD-MACD-HIST        PIC S9(05)V9999.
003700*            ---->  CAMPOS DE TRABAJO PARA KDJ (T6)
003800         10  WKS-PD-RSV              PIC S9(05)V99.
003900         10  WKS-PD-KVAL             PIC S9(05)V99.
004000         10  WKS-PD-DVAL             PIC S9(05)V99.
004100         10  WKS-PD-JVAL             PIC S9(05)V99.
004200*            ---->  CAMPO DE TRABAJO PARA VOLATILIDAD (T7)
004300         10  WKS-PD-RETORNO          PIC S9(03)V9999.
004400         10  FILLER                  PIC X(02).
