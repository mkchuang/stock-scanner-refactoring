000100******************************************************************
000200*    FNDIND01 -- LAYOUT REGISTRO DE INDICADORES FUNDAMENTALES    *
000300*    ARCHIVO  : FUNDIN  (ENTRADA, LINE SEQUENTIAL)                *
000400*    ORDEN    : CLAVE ACCION ASCENDENTE, UN REGISTRO POR ACCION   *
000500*    HISTORIA : 1988-04-11  PEDR  ALTA INICIAL COPY               *
000600*             : 1996-08-20  JCL   SE AGREGAN RAZONES DE GIRO Y    *
000700*             :                   CRECIMIENTO (FD-xxx-TURNOVER,   *
000800*             :                   FD-xxx-GROWTH) POR REQ. ANALISIS*
000900*             : 1999-11-03  JCL   Y2K -- FD-STOCK-CODE NO LLEVA   *
001000*             :                   COMPONENTE DE FECHA, SIN IMPACTO*
001100******************************************************************
001200 01  FUNDAMENTAL-REC.
001300     05  FD-STOCK-CODE           PIC X(06).
001400*        ----> GRUPO I: RENTABILIDAD (F1)
001500     05  FD-ROE                  PIC S9(05)V99.
001600     05  FD-ROA                  PIC S9(05)V99.
001700     05  FD-GROSS-MARGIN         PIC S9(05)V99.
001800     05  FD-NET-MARGIN           PIC S9(05)V99.
001900     05  FD-OPER-MARGIN          PIC S9(05)V99.
002000*        ----> GRUPO II: SOLVENCIA (F2)
002100     05  FD-DEBT-RATIO           PIC S9(05)V99.
002200     05  FD-CURRENT-RATIO        PIC S9(05)V99.
002300     05  FD-QUICK-RATIO          PIC S9(05)V99.
002400     05  FD-INT-COVERAGE         PIC S9(05)V99.
002500     05  FD-CASH-RATIO           PIC S9(05)V99.
002600*        ----> GRUPO III: OPERACION / GIRO (F3)
002700     05  FD-INVTY-TURNOVER       PIC S9(05)V99.
002800     05  FD-RECV-TURNOVER        PIC S9(05)V99.
002900     05  FD-ASSET-TURNOVER       PIC S9(05)V99.
003000     05  FD-FIXED-TURNOVER       PIC S9(05)V99.
003100     05  FD-WCAP-TURNOVER        PIC S9(05)V99.
003200*        ----> GRUPO IV: CRECIMIENTO (F4)
003300     05  FD-REV-GROWTH           PIC S9(05)V99.
003400     05  FD-PROFIT-GROWTH        PIC S9(05)V99.
003500     05  FD-ASSET-GROWTH         PIC S9(05)V99.
003600     05  FD-EQUITY-GROWTH        PIC S9(05)V99.
003700     05  FD-EPS-GROWTH           PIC S9(05)V99.
003800*        ----> GRUPO V: VALUACION (F5)
003900     05  FD-PE-RATIO             PIC S9(05)V99.
004000     05  FD-PB-RATIO             PIC S9(05)V99.
004100     05  FD-PS-RATIO             PIC S9(05)V99.
004200     05  FD-PEG-RATIO            PIC S9(05)V99.
004300     05  FD-VALUATION-FLAG       PIC X(01).
004400         88  FD-VALUACION-OK         VALUE 'Y'.
004500     05  FILLER                  PIC X(02).
