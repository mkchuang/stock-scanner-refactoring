000100******************************************************************
000200*    STKRPT01 -- LINEAS DEL REPORTE DE ESCANEO DE ACCIONES       *
000300*    ARCHIVO  : RPTOUT  (SALIDA, LINE SEQUENTIAL, 132 COLUMNAS)   *
000400*    SE DEFINE UNA SOLA AREA DE 132 BYTES EN EL FD Y SE REDEFINE  *
000500*    AQUI EN WORKING-STORAGE PARA CADA TIPO DE LINEA -- HABITO    *
000600*    DEL TALLER TOMADO DE LOS REPORTES DE TARJETA (VER MORAS1).   *
000700*    HISTORIA : 1988-04-18  PEDR  ALTA INICIAL COPY               *
000800*             : 1991-10-02  REM   SE AGREGA LINEA DE TOTAL GENERAL*
000900******************************************************************
001000 01  WKS-LINEA-REPORTE                PIC X(132).
001100*
001200******************************************************************
001300*    LINEA DE ENCABEZADO DE PAGINA
001400******************************************************************
001500 01  WKS-ENCABEZADO-PAGINA REDEFINES WKS-LINEA-REPORTE.
001600     05  FILLER                       PIC X(40) VALUE SPACES.
001700     05  ENC-TITULO                   PIC X(27)
001800                                      VALUE 'STOCK SCAN ANALYSIS REPORT'.
001900     05  FILLER                       PIC X(09) VALUE SPACES.
002000     05  ENC-ETQ-FECHA                PIC X(10) VALUE 'RUN DATE: '.
002100     05  ENC-FECHA                    PIC X(10) VALUE SPACES.
002200     05  FILLER                       PIC X(06) VALUE SPACES.
002300     05  ENC-ETQ-PAGINA               PIC X(06) VALUE 'PAGE: '.
002400     05  ENC-PAGINA                   PIC ZZZ9.
002500     05  FILLER                       PIC X(17) VALUE SPACES.
002600*
002700******************************************************************
002800*    LINEA DE ENCABEZADO DE COLUMNAS
002900******************************************************************
003000 01  WKS-ENCABEZADO-COLUMNA REDEFINES WKS-LINEA-REPORTE.
003100     05  ENCC-STOCK                   PIC X(08) VALUE 'STOCK'.
003200     05  ENCC-TECH                    PIC X(08) VALUE 'TECH'.
003300     05  ENCC-FUND                    PIC X(08) VALUE 'FUND'.
003400     05  ENCC-SENT                    PIC X(08) VALUE 'SENT'.
003500     05  ENCC-COMPOSITE               PIC X(12) VALUE 'COMPOSITE'.
003600     05  ENCC-LEVEL                   PIC X(13) VALUE 'LEVEL'.
003700     05  ENCC-MATREND                 PIC X(14) VALUE 'MA-TREND'.
003800     05  ENCC-RSI                     PIC X(08) VALUE 'RSI'.
003900     05  ENCC-MACDSIG                 PIC X(14) VALUE 'MACD-SIGNAL'.
004000     05  FILLER                       PIC X(39) VALUE SPACES.
004100*
004200******************************************************************
004300*    LINEA DE DETALLE -- UNA POR ACCION PROCESADA
004400******************************************************************
004500 01  WKS-LINEA-DETALLE REDEFINES WKS-LINEA-REPORTE.
004600     05  DET-STOCK                    PIC X(08).
004700     05  DET-TECH                     PIC ZZ9.99.
004800     05  FILLER                       PIC X(03) VALUE SPACES.
004900     05  DET-FUND                     PIC ZZ9.99.
005000     05  FILLER                       PIC X(03) VALUE SPACES.
005100     05  DET-SENT                     PIC ZZ9.99.
005200     05  FILLER                       PIC X(03) VALUE SPACES.
005300     05  DET-COMPOSITE                PIC ZZ9.99.
005400     05  FILLER                       PIC X(05) VALUE SPACES.
005500     05  DET-LEVEL                    PIC X(13).
005600     05  DET-MATREND                  PIC X(14).
005700     05  DET-RSI                      PIC ZZ9.99.
005800     05  FILLER                       PIC X(03) VALUE SPACES.
005900     05  DET-MACDSIG                  PIC X(14).
006000     05  FILLER                       PIC X(41) VALUE SPACES.
006100*
006200******************************************************************
006300*    LINEA DE TOTAL POR NIVEL DE RECOMENDACION (QUIEBRE FINAL)
006400******************************************************************
006500 01  WKS-LINEA-NIVEL REDEFINES WKS-LINEA-REPORTE.
006600     05  FILLER                       PIC X(04) VALUE SPACES.
006700     05  NIV-ETQ                      PIC X(14) VALUE 'NIVEL:'.
006800     05  NIV-LEVEL                    PIC X(13).
006900     05  FILLER                       PIC X(04) VALUE SPACES.
007000     05  NIV-ETQ-CONTEO               PIC X(09) VALUE 'COUNT:'.
007100     05  NIV-CONTEO                   PIC ZZZZ9.
007200     05  FILLER                       PIC X(04) VALUE SPACES.
007300     05  NIV-ETQ-PROM                 PIC X(20) VALUE 'AVG COMPOSITE:'.
007400     05  NIV-PROMEDIO                 PIC ZZ9.99.
007500     05  FILLER                       PIC X(59) VALUE SPACES.
007600*
007700******************************************************************
007800*    LINEA DE TOTAL GENERAL (GRAN TOTAL DE LA CORRIDA)
007900******************************************************************
008000 01  WKS-LINEA-TOTAL-GENERAL REDEFINES WKS-LINEA-REPORTE.
008100     05  FILLER                       PIC X(04) VALUE SPACES.
008200     05  TOTG-ETQ                     PIC X(24)
008300                                      VALUE 'GRAND TOTAL -- STOCKS:'.
008400     05  TOTG-CONTEO                  PIC ZZZZ9.
008500     05  FILLER                       PIC X(04) VALUE SPACES.
008600     05  TOTG-ETQ-PROM                PIC X(24)
008700                                      VALUE 'OVERALL AVG COMPOSITE:'.
008800     05  TOTG-PROMEDIO                PIC ZZ9.99.
008900     05  FILLER                       PIC X(67) VALUE SPACES.
