000100******************************************************************
000200*    STKRSU01 -- LAYOUT REGISTRO DE RESULTADO POR ACCION         *
000300*    ARCHIVO  : RESLTOUT (SALIDA, LINE SEQUENTIAL)                *
000400*    HISTORIA : 1988-04-18  PEDR  ALTA INICIAL COPY               *
000500******************************************************************
000600 01  RESULT-REC.
000700     05  RS-STOCK-CODE           PIC X(06).
000800     05  RS-TECH-SCORE           PIC 9(03)V99.
000900     05  RS-FUND-SCORE           PIC 9(03)V99.
001000     05  RS-SENT-SCORE           PIC 9(03)V99.
001100     05  RS-COMPOSITE            PIC 9(03)V99.
001200     05  RS-LEVEL                PIC X(11).
001300         88  RS-COMPRA-FUERTE        VALUE 'STRONG BUY '.
001400         88  RS-COMPRA               VALUE 'BUY        '.
001500         88  RS-MANTENER             VALUE 'HOLD       '.
001600         88  RS-VENTA                VALUE 'SELL       '.
001700         88  RS-VENTA-FUERTE         VALUE 'STRONG SELL'.
001800     05  RS-MA-TREND             PIC X(12).
001900         88  RS-TENDENCIA-ALCISTA    VALUE 'BULLISH     '.
002000         88  RS-TENDENCIA-BAJISTA    VALUE 'BEARISH     '.
002100         88  RS-TENDENCIA-LATERAL    VALUE 'SIDEWAYS    '.
002200         88  RS-SIN-DATOS-MA         VALUE 'NO-DATA     '.
002300     05  RS-RSI-VALUE            PIC 9(03)V99.
002400     05  RS-MACD-SIGNAL          PIC X(12).
002500         88  RS-CRUCE-DORADO         VALUE 'GOLDEN-CROSS'.
002600         88  RS-CRUCE-MUERTE         VALUE 'DEAD-CROSS  '.
002700         88  RS-DIVERGE-ARRIBA       VALUE 'DIVERGE-UP  '.
002800         88  RS-CONVERGE-ABAJO       VALUE 'CONVERGE-DN '.
002900         88  RS-PLANO                VALUE 'FLAT        '.
003000         88  RS-SIN-DATOS-MACD       VALUE 'NO-DATA     '.
003100     05  FILLER                  PIC X(02).
