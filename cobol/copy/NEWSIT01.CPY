000100******************************************************************
000200*    NEWSIT01 -- LAYOUT REGISTRO DE NOTICIA POR ACCION           *
000300*    ARCHIVO  : NEWSIN  (ENTRADA, LINE SEQUENTIAL)                *
000400*    ORDEN    : CLAVE ACCION ASCENDENTE, FECHA ASCENDENTE         *
000500*    HISTORIA : 1988-04-11  PEDR  ALTA INICIAL COPY               *
000600*             : 1994-06-14  REM   SE AMPLIA NW-TITLE DE X(80) A   *
000700*             :                   X(120) -- TITULARES TRUNCADOS   *
000800******************************************************************
000900 01  NEWS-REC.
001000     05  NW-STOCK-CODE           PIC X(06).
001100     05  NW-DATE                 PIC 9(08).
001200     05  NW-TYPE                 PIC X(01).
001300         88  NW-TIPO-EMPRESA         VALUE 'C'.
001400         88  NW-TIPO-ANUNCIO         VALUE 'A'.
001500         88  NW-TIPO-INFORME         VALUE 'R'.
001600         88  NW-TIPO-INDUSTRIA       VALUE 'I'.
001700         88  NW-TIPO-MERCADO         VALUE 'M'.
001800     05  NW-TITLE                PIC X(120).
001900     05  FILLER                  PIC X(01).
