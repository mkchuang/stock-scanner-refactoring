000100******************************************************************
000200*    PRCDAY01 -- LAYOUT REGISTRO DIARIO DE PRECIOS POR ACCION    *
000300*    ARCHIVO  : PRICEIN  (ENTRADA, LINE SEQUENTIAL)              *
000400*    ORDEN    : CLAVE ACCION ASCENDENTE, FECHA ASCENDENTE        *
000500*    HISTORIA : 1988-04-11  PEDR  ALTA INICIAL COPY              *
000600*             : 1993-02-09  REM   SE AMPLIA PD-VOLUMEN A 9(12)   *
000700*             :                   POR VOLUMENES DE RUEDA ALTOS   *
000800******************************************************************
000900 01  PRICE-DAY-REC.
001000     05  PD-STOCK-CODE           PIC X(06).
001100     05  PD-DATE                 PIC 9(08).
001200*        ----> FECHA DE RUEDA, FORMATO AAAAMMDD
001300     05  PD-OPEN                 PIC S9(07)V99.
001400     05  PD-HIGH                 PIC S9(07)V99.
001500     05  PD-LOW                  PIC S9(07)V99.
001600     05  PD-CLOSE                PIC S9(07)V99.
001700*        ----> PRECIOS EN ZONADO, SIN EMPAQUE (HABITO DEL TALLER)
001800     05  PD-VOLUME               PIC 9(12).
001900     05  FILLER                  PIC X(01).
