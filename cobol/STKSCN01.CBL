000100******************************************************************
000200* FECHA       : 18/04/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : ANALISIS BURSATIL                                *
000500* PROGRAMA    : STKSCN01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA NOCTURNA QUE ESCANEA EL UNIVERSO DE      *
000800*             : ACCIONES EN PRICEIN, CALIFICA CADA ACCION EN LAS *
000900*             : TRES DIMENSIONES TECNICA, FUNDAMENTAL Y DE       *
001000*             : SENTIMIENTO DE NOTICIAS, LAS PONDERA EN UN       *
001100*             : PUNTAJE COMPUESTO Y EMITE UNA RECOMENDACION DE   *
001200*             : COMPRA/VENTA POR ACCION.                        *
001300* ARCHIVOS    : PRICEIN=E,FUNDIN=E,NEWSIN=E,RESLTOUT=S,RPTOUT=S  *
001400* ACCION (ES) : R=CORRIDA DE REPORTE NOCTURNA UNICAMENTE         *
001500* INSTALADO   : 18/04/1988                                       *
001600* BPM/RATIONAL: 100214                                           *
001700* NOMBRE      : ESCANEO NOCTURNO DE ACCIONES                     *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*                  B I T A C O R A   D E   C A M B I O S         *
002100******************************************************************
002200* 18/04/1988  PEDR  CR-00118  ALTA INICIAL DEL PROGRAMA.         *
002300* 02/11/1988  PEDR  CR-00131  SE AGREGA EL ANALIZADOR DE KDJ (T6)*
002400*             :               QUE NO VENIA EN EL DISEÑO ORIGINAL.*
002500* 14/06/1990  REM   CR-00204  SE CORRIGE LA VENTANA DE VOLUMEN,  *
002600*             :               TOMABA 19 RUEDAS EN VEZ DE 20.     *
002700* 07/01/1991  REM   CR-00217  SE AGREGA CLASIFICADOR DE NOTICIAS *
002800*             :               (CALOR Y RELEVANCIA DE ANUNCIOS).  *
002900* 20/08/1992  REM   CR-00255  EL PROMEDIO MOVIL RESPETABA MENOS  *
003000*             :               RUEDAS DE LAS DISPONIBLES EN       *
003100*             :               ACCIONES RECIEN LISTADAS; CORREGIDO*
003200* 09/02/1993  REM   CR-00268  SE AMPLIA PD-VOLUME A 9(12), SE    *
003300*             :               SATURABA CON RUEDAS DE ALTO VOLUMEN*
003400* 16/05/1994  REM   CR-00289  SE AGREGA LA RAIZ CUADRADA POR     *
003500*             :               NEWTON-RAPHSON PARA DESVIACION     *
003600*             :               ESTANDAR (BANDAS Y VOLATILIDAD).   *
003700* 14/06/1994  REM   CR-00291  NW-TITLE SE AMPLIA A X(120).       *
003800* 20/08/1996  JCL   CR-00340  SE AGREGAN RAZONES DE GIRO Y       *
003900*             :               CRECIMIENTO AL ANALIZADOR          *
004000*             :               FUNDAMENTAL (F3/F4).               *
004100* 03/11/1999  JCL   CR-00398  REVISION Y2K: TODAS LAS FECHAS DEL *
004200*             :               PROGRAMA YA MANEJABAN AAAAMMDD EN  *
004300*             :               9(08), SIN CAMBIOS DE IMPACTO.      *
004400* 11/01/2000  JCL   CR-00401  SE AGREGA EL PUNTAJE DE VALUACION  *
004500*             :               (F5) QUE FALTABA EN EL ANALIZADOR  *
004600*             :               FUNDAMENTAL.                       *
004700* 22/05/2001  MAP   CR-00422  SE AGREGA CONFIANZA DE SENTIMIENTO *
004800*             :               (S4) CON DESVIACION POBLACIONAL.   *
004900* 09/09/2003  MAP   CR-00455  SE CORRIGE EL MAPEO DE NIVELES DE  *
005000*             :               RECOMENDACION, EL LIMITE SUPERIOR  *
005100*             :               100 NO CLASIFICABA COMO COMPRA     *
005200*             :               FUERTE.                             *
005300* 30/03/2006  MAP   CR-00471  SE AGREGA EL TOTAL GENERAL AL PIE  *
005400*             :               DEL REPORTE DE ESCANEO.            *
005410* 02/09/2008  REM   CR-00512  SE AGREGA LA MARCA DE FORTALEZA /  *
005420*             :               DEBILIDAD POR DIMENSION DEL        *
005430*             :               ANALISIS FUNDAMENTAL (F1-F5), NO   *
005440*             :               SOLO EL VEREDICTO GLOBAL.          *
005450* 14/11/2008  REM   CR-00528  SE ENCADENA EL CALCULO COMPUESTO,  *
005460*             :               LA ESCRITURA DE RESLTOUT Y LOS     *
005470*             :               ACUMULADORES DE QUIEBRE EN UN SOLO *
005480*             :               RANGO PERFORM THRU.                *
005482* 03/12/2008  REM   CR-00533  SE CORRIGEN TRES ERRORES DE LA     *
005483*             :               CR-00528/CR-00512: (1) 610 MOVIA A *
005484*             :               CAMPOS WKS-PROGRAMA/WKS-ARCHIVO/   *
005485*             :               WKS-ACCION-IO QUE NO EXISTEN, YA   *
005486*             :               DECLARADOS SIN PREFIJO; (2) NIV-   *
005487*             :               CONTEO DEL CORTE DE NIVEL QUEDO UN *
005488*             :               DIGITO MAS ANGOSTO QUE LA MASCARA  *
005489*             :               QUE LO ALIMENTA; (3) EL FACTOR DE  *
005490*             :               INTENSIDAD (S1) NO BAJABA DE 1.00  *
005491*             :               CUANDO EL UNICO MODIFICADOR        *
005492*             :               ENCONTRADO VALIA MENOS DE 1.00.    *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    STKSCN01.
005800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005900 INSTALLATION.  DEPTO DE SISTEMAS - ANALISIS BURSATIL.
006000 DATE-WRITTEN.  04/18/1988.
006100 DATE-COMPILED. 04/18/1988.
006200 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01                   IS TOP-OF-FORM
006800     CLASS  CLASE-LETRA-MAYUS  IS 'A' THRU 'Z'
006900     UPSI-0 ON  STATUS IS WKS-DETALLE-ACTIVADO
007000            OFF STATUS IS WKS-DETALLE-DESACTIVADO.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT PRICE-FILE  ASSIGN TO PRICEIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-PRICEIN.
007600
007700     SELECT FUND-FILE   ASSIGN TO FUNDIN
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-FUNDIN.
008000
008100     SELECT NEWS-FILE   ASSIGN TO NEWSIN
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-NEWSIN.
008400
008500     SELECT RESULT-FILE ASSIGN TO RESLTOUT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FS-RESLTOUT.
008800
008900     SELECT REPORT-FILE ASSIGN TO RPTOUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FS-RPTOUT.
009200******************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   HISTORIA DIARIA DE PRECIOS POR ACCION.
009900 FD  PRICE-FILE.
010000     COPY PRCDAY01.
010100*   INDICADORES FUNDAMENTALES POR ACCION.
010200 FD  FUND-FILE.
010300     COPY FNDIND01.
010400*   NOTICIAS Y ANUNCIOS POR ACCION.
010500 FD  NEWS-FILE.
010600     COPY NEWSIT01.
010700*   RESULTADO DEL ESCANEO, UNO POR ACCION.
010800 FD  RESULT-FILE.
010900     COPY STKRSU01.
011000*   REPORTE IMPRESO DEL ESCANEO, 132 COLUMNAS.
011100 FD  REPORT-FILE.
011200 01  RPT-LINEA-IMPRESION         PIC X(132).
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS            *
011700******************************************************************
011800 01  WKS-FS-STATUS.
011900     05  FS-PRICEIN              PIC 9(02) VALUE ZEROES.
012000     05  FS-FUNDIN               PIC 9(02) VALUE ZEROES.
012100     05  FS-NEWSIN               PIC 9(02) VALUE ZEROES.
012200     05  FS-RESLTOUT             PIC 9(02) VALUE ZEROES.
012300     05  FS-RPTOUT               PIC 9(02) VALUE ZEROES.
012400     05  PROGRAMA                PIC X(08) VALUE 'STKSCN01'.
012500     05  ARCHIVO                 PIC X(08) VALUE SPACES.
012600     05  ACCION-IO               PIC X(10) VALUE SPACES.
012650     05  FILLER                  PIC X(02) VALUE SPACES.
012700******************************************************************
012800*              TABLA DE HISTORIA DE PRECIOS (COPYBOOK GRANDE)     *
012900******************************************************************
013000     COPY STKHST01.
013100******************************************************************
013200*              AREAS DE IMPRESION DEL REPORTE (COPYBOOK)          *
013300******************************************************************
013400     COPY STKRPT01.
013500******************************************************************
013600*              INTERRUPTORES Y CONTROL DE FIN DE ARCHIVO          *
013700******************************************************************
014000 01  WKS-FLAGS.
014100     05  WKS-FIN-PRICEIN         PIC 9(01) VALUE ZERO.
014200         88  FIN-PRICEIN             VALUE 1.
014300     05  WKS-FIN-FUNDIN          PIC 9(01) VALUE ZERO.
014400         88  FIN-FUNDIN              VALUE 1.
014500     05  WKS-FIN-NEWSIN          PIC 9(01) VALUE ZERO.
014600         88  FIN-NEWSIN              VALUE 1.
014700     05  WKS-FUND-ENCONTRADO     PIC 9(01) VALUE ZERO.
014800         88  FUND-ENCONTRADO         VALUE 1.
014900     05  WKS-DETALLE-ACTIVADO    PIC 9(01) VALUE ZERO.
015000         88  DETALLE-ACTIVADO        VALUE 1.
015100     05  WKS-DETALLE-DESACTIVADO PIC 9(01) VALUE 1.
015200         88  DETALLE-DESACTIVADO     VALUE 1.
015210     05  WKS-INTENS-ENCONTRADO   PIC 9(01) VALUE ZERO.
015220         88  INTENS-ENCONTRADO       VALUE 1.
015250     05  FILLER                  PIC X(02) VALUE SPACES.
015300******************************************************************
015400*              CONTADORES Y SUBINDICES DE TRABAJO (COMP)          *
015500******************************************************************
015600 01  WKS-CONTADORES.
015700     05  WKS-I                   PIC 9(03) COMP VALUE ZERO.
015800     05  WKS-J                   PIC 9(03) COMP VALUE ZERO.
015900     05  WKS-N                   PIC 9(03) COMP VALUE ZERO.
016000     05  WKS-DX                  PIC 9(03) COMP VALUE ZERO.
016100     05  WKS-NV                  PIC 9(01) COMP VALUE ZERO.
016200     05  WKS-TAM-VENTANA         PIC 9(03) COMP VALUE ZERO.
016300     05  WKS-INICIO-VENTANA      PIC 9(03) COMP VALUE ZERO.
016400     05  WKS-TOTAL-ACCIONES      PIC 9(05) COMP VALUE ZERO.
016500     05  WKS-PAGINA-ACTUAL       PIC 9(04) COMP VALUE ZERO.
016600     05  WKS-P-HITS              PIC 9(05) COMP VALUE ZERO.
016700     05  WKS-G-HITS              PIC 9(05) COMP VALUE ZERO.
016800     05  WKS-U-HITS              PIC 9(05) COMP VALUE ZERO.
016900     05  WKS-OCURRENCIAS         PIC 9(05) COMP VALUE ZERO.
017000     05  WKS-POS-ITEMS           PIC 9(05) COMP VALUE ZERO.
017100     05  WKS-NEG-ITEMS           PIC 9(05) COMP VALUE ZERO.
017200     05  WKS-ANUN-ALTO           PIC 9(05) COMP VALUE ZERO.
017300     05  WKS-ANUN-BAJO           PIC 9(05) COMP VALUE ZERO.
017400     05  WKS-ANUN-NORMAL         PIC 9(05) COMP VALUE ZERO.
017450     05  FILLER                  PIC X(02) VALUE SPACES.
017500******************************************************************
017600*              CLAVE DE CONTROL DE QUIEBRE POR ACCION             *
017700******************************************************************
017800 01  WKS-ACCION-ANTERIOR         PIC X(06) VALUE SPACES.
017900 01  WKS-FECHA-CORRIDA           PIC 9(08) VALUE ZEROES.
018000 01  WKS-FECHA-CORRIDA-EDIT      PIC X(10) VALUE SPACES.
018100******************************************************************
018200*   TABLA DE NOTICIAS DE LA ACCION EN PROCESO (S1-S6, N1-N3)      *
018300******************************************************************
018400 01  WKS-NEWS-TABLA.
018500     05  WKS-NEWS-CANT           PIC 9(04) COMP VALUE ZERO.
018600     05  WKS-NEWS-ROW OCCURS 500 TIMES.
018700         10  WKS-NEWS-TIPO       PIC X(01).
018800         10  WKS-NEWS-TITULO     PIC X(120).
018900         10  WKS-NEWS-PUNTAJE    PIC S9(01)V999 VALUE ZERO.
019000         10  WKS-NEWS-DIST       PIC X(01) VALUE 'N'.
019100******************************************************************
019200*   ACUMULADORES DE SENTIMIENTO POR TIPO DE NOTICIA (S2, N2)      *
019300*   INDICE 1=C(EMPRESA) 2=A(ANUNCIO) 3=R(INFORME)                 *
019400*          4=I(INDUSTRIA) 5=M(MERCADO) 6=OTRO                     *
019500******************************************************************
019600 01  WKS-TIPO-PESOS-INIC.
019700     05  FILLER                  PIC 9V99 VALUE 1.00.
019800     05  FILLER                  PIC 9V99 VALUE 0.90.
019900     05  FILLER                  PIC 9V99 VALUE 0.80.
020000     05  FILLER                  PIC 9V99 VALUE 0.60.
020100     05  FILLER                  PIC 9V99 VALUE 0.50.
020200     05  FILLER                  PIC 9V99 VALUE 0.50.
020300 01  WKS-TIPO-PESOS REDEFINES WKS-TIPO-PESOS-INIC.
020400     05  WKS-TIPO-PESO OCCURS 6 TIMES PIC 9V99.
020500 01  WKS-TIPO-ACUM.
020600     05  WKS-TIPO-DATOS OCCURS 6 TIMES.
020700         10  WKS-TIPO-CONTEO     PIC 9(05) COMP VALUE ZERO.
020800         10  WKS-TIPO-SUMA       PIC S9(05)V999 VALUE ZERO.
020850         10  WKS-TIPO-PROMEDIO   PIC S9(01)V999 VALUE ZERO.
020900         10  FILLER              PIC X(02) VALUE SPACES.
021000******************************************************************
021100*   DICCIONARIO COMPACTO DE SENTIMIENTO DE TITULARES (S1)         *
021200*   CATEGORIA P=POSITIVA  G=NEGATIVA  U=NEUTRA                    *
021300******************************************************************
021400 01  WKS-DICC-SENT-DATOS.
021500     05  FILLER  PIC X(13) VALUE 'RISE        P'.
021600     05  FILLER  PIC X(13) VALUE 'GROWTH      P'.
021700     05  FILLER  PIC X(13) VALUE 'BREAKOUT    P'.
021800     05  FILLER  PIC X(13) VALUE 'NEW-HIGH    P'.
021900     05  FILLER  PIC X(13) VALUE 'UPBEAT      P'.
022000     05  FILLER  PIC X(13) VALUE 'BEAT-EST    P'.
022100     05  FILLER  PIC X(13) VALUE 'INNOVATE    P'.
022200     05  FILLER  PIC X(13) VALUE 'LEADING     P'.
022300     05  FILLER  PIC X(13) VALUE 'FALL        G'.
022400     05  FILLER  PIC X(13) VALUE 'DECLINE     G'.
022500     05  FILLER  PIC X(13) VALUE 'LOSS        G'.
022600     05  FILLER  PIC X(13) VALUE 'ATRISK      G'.
022700     05  FILLER  PIC X(13) VALUE 'DOWNBEAT    G'.
022800     05  FILLER  PIC X(13) VALUE 'MISS-EST    G'.
022900     05  FILLER  PIC X(13) VALUE 'PENALTY     G'.
023000     05  FILLER  PIC X(13) VALUE 'PROBE       G'.
023100     05  FILLER  PIC X(13) VALUE 'STABLE      U'.
023200     05  FILLER  PIC X(13) VALUE 'UNCHANGED   U'.
023300     05  FILLER  PIC X(13) VALUE 'ROUTINE     U'.
023400     05  FILLER  PIC X(13) VALUE 'REGULAR     U'.
023500 01  WKS-DICC-SENT REDEFINES WKS-DICC-SENT-DATOS.
023600     05  WKS-DICC-SENT-ROW OCCURS 20 TIMES.
023700         10  WKS-DICC-SENT-PALABRA  PIC X(12).
023800         10  WKS-DICC-SENT-CATEG    PIC X(01).
023900******************************************************************
024000*   TABLA DE MODIFICADORES DE INTENSIDAD (S1)                     *
024100*   VALOR ALMACENADO *100 (150 = 1.50)                            *
024200******************************************************************
024300 01  WKS-DICC-INTENS-DATOS.
024400     05  FILLER  PIC X(15) VALUE 'SUBSTANTIAL 150'.
024500     05  FILLER  PIC X(15) VALUE 'SIGNIFICANT 130'.
024600     05  FILLER  PIC X(15) VALUE 'CLEAR        120'.
024700     05  FILLER  PIC X(15) VALUE 'CONSIDERABL 110'.
024800     05  FILLER  PIC X(15) VALUE 'SLIGHT       080'.
024900     05  FILLER  PIC X(15) VALUE 'MODEST       070'.
025000     05  FILLER  PIC X(15) VALUE 'MINOR        060'.
025100     05  FILLER  PIC X(15) VALUE 'SOMEWHAT     050'.
025200 01  WKS-DICC-INTENS REDEFINES WKS-DICC-INTENS-DATOS.
025300     05  WKS-DICC-INTENS-ROW OCCURS 8 TIMES.
025400         10  WKS-DICC-INTENS-PALABRA PIC X(12).
025500         10  WKS-DICC-INTENS-VALOR   PIC 9(03).
025600******************************************************************
025700*   PALABRAS CLAVE DEL CLASIFICADOR DE NOTICIAS (N1, N3)          *
025800******************************************************************
025900 01  WKS-DICC-TITULO-POS.
026000     05  FILLER  PIC X(12) VALUE 'RISE'.
026100     05  FILLER  PIC X(12) VALUE 'GROWTH'.
026200     05  FILLER  PIC X(12) VALUE 'BREAKOUT'.
026300     05  FILLER  PIC X(12) VALUE 'NEW-HIGH'.
026400     05  FILLER  PIC X(12) VALUE 'UPBEAT'.
026500     05  FILLER  PIC X(12) VALUE 'BEAT-EST'.
026600     05  FILLER  PIC X(12) VALUE 'INNOVATE'.
026700     05  FILLER  PIC X(12) VALUE 'LEADING'.
026800 01  WKS-PALABRAS-TITULO-POS REDEFINES WKS-DICC-TITULO-POS.
026900     05  WKS-PAL-TITULO-POS OCCURS 8 TIMES PIC X(12).
027000 01  WKS-DICC-TITULO-NEG.
027100     05  FILLER  PIC X(12) VALUE 'FALL'.
027200     05  FILLER  PIC X(12) VALUE 'DECLINE'.
027300     05  FILLER  PIC X(12) VALUE 'LOSS'.
027400     05  FILLER  PIC X(12) VALUE 'ATRISK'.
027500     05  FILLER  PIC X(12) VALUE 'DOWNBEAT'.
027600     05  FILLER  PIC X(12) VALUE 'MISS-EST'.
027700     05  FILLER  PIC X(12) VALUE 'PENALTY'.
027800     05  FILLER  PIC X(12) VALUE 'PROBE'.
027900 01  WKS-PALABRAS-TITULO-NEG REDEFINES WKS-DICC-TITULO-NEG.
028000     05  WKS-PAL-TITULO-NEG OCCURS 8 TIMES PIC X(12).
028100 01  WKS-DICC-ANUNCIO-ALTO.
028200     05  FILLER  PIC X(14) VALUE 'MAJOR'.
028300     05  FILLER  PIC X(14) VALUE 'ACQUISITION'.
028400     05  FILLER  PIC X(14) VALUE 'RESTRUCTURE'.
028500     05  FILLER  PIC X(14) VALUE 'MERGER'.
028600     05  FILLER  PIC X(14) VALUE 'SPINOFF'.
028700     05  FILLER  PIC X(14) VALUE 'DELISTING'.
028800     05  FILLER  PIC X(14) VALUE 'SUSPENSION'.
028900     05  FILLER  PIC X(14) VALUE 'RESUMPTION'.
029000     05  FILLER  PIC X(14) VALUE 'EARNE-FCST'.
029100     05  FILLER  PIC X(14) VALUE 'PROFIT-DIST'.
029200     05  FILLER  PIC X(14) VALUE 'EQUITY-INCNT'.
029300 01  WKS-PALABRAS-ANUNCIO-ALTO REDEFINES WKS-DICC-ANUNCIO-ALTO.
029400     05  WKS-PAL-ANUNCIO-ALTO OCCURS 11 TIMES PIC X(14).
029500 01  WKS-DICC-ANUNCIO-BAJO.
029600     05  FILLER  PIC X(14) VALUE 'MEETING-NOTE'.
029700     05  FILLER  PIC X(14) VALUE 'BRIEF-FORM'.
029800     05  FILLER  PIC X(14) VALUE 'SUMMARY'.
029900     05  FILLER  PIC X(14) VALUE 'CORRECTION'.
030000 01  WKS-PALABRAS-ANUNCIO-BAJO REDEFINES WKS-DICC-ANUNCIO-BAJO.
030100     05  WKS-PAL-ANUNCIO-BAJO OCCURS 4 TIMES PIC X(14).
030200******************************************************************
030300*   NOMBRES DE NIVEL DE RECOMENDACION Y ACUMULADORES DE REPORTE   *
030400******************************************************************
030500 01  WKS-NIVEL-NOMBRES-INIC.
030600     05  FILLER  PIC X(11) VALUE 'STRONG BUY '.
030700     05  FILLER  PIC X(11) VALUE 'BUY        '.
030800     05  FILLER  PIC X(11) VALUE 'HOLD       '.
030900     05  FILLER  PIC X(11) VALUE 'SELL       '.
031000     05  FILLER  PIC X(11) VALUE 'STRONG SELL'.
031100 01  WKS-NIVEL-NOMBRES REDEFINES WKS-NIVEL-NOMBRES-INIC.
031200     05  WKS-NIVEL-NOMBRE-I OCCURS 5 TIMES PIC X(11).
031300 01  WKS-NIVEL-ACUM.
031400     05  WKS-NIVEL-DATOS OCCURS 5 TIMES.
031500         10  WKS-NIVEL-CONTEO    PIC 9(05) COMP VALUE ZERO.
031550         10  WKS-NIVEL-SUMA      PIC S9(07)V99 VALUE ZERO.
031600         10  FILLER              PIC X(02) VALUE SPACES.
031700 01  WKS-GRAN-TOTAL-SUMA         PIC S9(09)V99 VALUE ZERO.
031800******************************************************************
031900*   AREA COMPARTIDA PARA PROMEDIO/DESVIACION ESTANDAR             *
032000*   (BOLLINGER T4, VOLATILIDAD T7, CONFIANZA DE SENTIMIENTO S4)   *
032100******************************************************************
032200 01  WKS-CALC-DESVIACION.
032300     05  WKS-CANT-VALORES        PIC 9(03) COMP VALUE ZERO.
032400     05  WKS-VALOR-CALC OCCURS 500 TIMES PIC S9(07)V9999.
032500     05  WKS-SUMA-VENTANA        PIC S9(11)V9999 VALUE ZERO.
032600     05  WKS-MEDIA-CALC          PIC S9(07)V9999 VALUE ZERO.
032700     05  WKS-SUMA-CUAD-CALC      PIC S9(13)V9999 VALUE ZERO.
032800     05  WKS-VARIANZA-CALC       PIC S9(09)V9999 VALUE ZERO.
032850     05  WKS-DESVEST-CALC        PIC S9(05)V9999 VALUE ZERO.
032900     05  FILLER                  PIC X(02) VALUE SPACES.
033000 01  WKS-RAIZ-ENTRADA            PIC S9(09)V9999 VALUE ZERO.
033100 01  WKS-RAIZ-APROX              PIC S9(07)V9999 VALUE ZERO.
033200 01  WKS-RAIZ-SALIDA             PIC S9(05)V9999 VALUE ZERO.
033300******************************************************************
033400*   RESULTADOS DE LOS ANALIZADORES PARA LA ACCION EN PROCESO      *
033500******************************************************************
033600 01  WKS-RESULTADO-TECNICO.
033700     05  WKS-MA5                 PIC S9(07)V99 VALUE ZERO.
033800     05  WKS-MA10                PIC S9(07)V99 VALUE ZERO.
033900     05  WKS-MA20                PIC S9(07)V99 VALUE ZERO.
034000     05  WKS-MA-TREND            PIC X(12) VALUE SPACES.
034100     05  WKS-RSI                 PIC S9(03)V99 VALUE ZERO.
034200     05  WKS-RSI-SIGNAL          PIC X(12) VALUE SPACES.
034300     05  WKS-PROM-GANANCIA       PIC S9(07)V9999 VALUE ZERO.
034400     05  WKS-PROM-PERDIDA        PIC S9(07)V9999 VALUE ZERO.
034500     05  WKS-RS-FACTOR           PIC S9(05)V9999 VALUE ZERO.
034600     05  WKS-MACD-SIGNAL         PIC X(12) VALUE SPACES.
034700     05  WKS-MACD-HIST-ULT       PIC S9(05)V9999 VALUE ZERO.
034800     05  WKS-MACD-HIST-PREV      PIC S9(05)V9999 VALUE ZERO.
034900     05  WKS-MEDIA-BOLL          PIC S9(07)V99 VALUE ZERO.
035000     05  WKS-BANDA-SUPERIOR      PIC S9(07)V99 VALUE ZERO.
035100     05  WKS-BANDA-INFERIOR      PIC S9(07)V99 VALUE ZERO.
035200     05  WKS-POSICION-BOLL       PIC S9(01)V999 VALUE ZERO.
035300     05  WKS-BANDWIDTH-BOLL      PIC S9(01)V9999 VALUE ZERO.
035400     05  WKS-BOLL-SIGNAL         PIC X(16) VALUE SPACES.
035500     05  WKS-VOL-PROMEDIO        PIC S9(14)V99 VALUE ZERO.
035600     05  WKS-VOL-RATIO           PIC S9(05)V99 VALUE ZERO.
035700     05  WKS-CAMBIO-PORC         PIC S9(05)V99 VALUE ZERO.
035800     05  WKS-VOL-STATUS          PIC X(16) VALUE SPACES.
035900     05  WKS-KDJ-SIGNAL          PIC X(12) VALUE SPACES.
036000     05  WKS-KDJ-CONDICION       PIC X(10) VALUE SPACES.
036100     05  WKS-VOLATILIDAD         PIC S9(01)V9999 VALUE ZERO.
036150     05  WKS-VOLATILIDAD-NIVEL   PIC X(10) VALUE SPACES.
036200     05  WKS-TECH-SCORE          PIC S9(03)V99 VALUE ZERO.
036300     05  FILLER                  PIC X(02) VALUE SPACES.
036400 01  WKS-RESULTADO-FUNDAMENTAL.
036500     05  WKS-F-RENTAB            PIC S9(03)V99 VALUE 50.
036600     05  WKS-F-SOLVENCIA         PIC S9(03)V99 VALUE 50.
036700     05  WKS-F-OPERACION         PIC S9(03)V99 VALUE 50.
036800     05  WKS-F-CRECIMIENTO       PIC S9(03)V99 VALUE 50.
036900     05  WKS-F-VALUACION         PIC S9(03)V99 VALUE 50.
037000     05  WKS-FUND-SCORE          PIC S9(03)V99 VALUE 50.
037050     05  WKS-FUND-VERDICTO       PIC X(09) VALUE SPACES.
037052*        ----> F7: FORTALEZA/DEBILIDAD POR DIMENSION (>=70 / <=30)
037054     05  WKS-F-RENTAB-EST        PIC X(01) VALUE SPACE.
037056         88  WKS-RENTAB-FORTALEZA    VALUE 'F'.
037058         88  WKS-RENTAB-DEBILIDAD    VALUE 'D'.
037060     05  WKS-F-SOLVENCIA-EST     PIC X(01) VALUE SPACE.
037062         88  WKS-SOLVENCIA-FORTALEZA VALUE 'F'.
037064         88  WKS-SOLVENCIA-DEBILIDAD VALUE 'D'.
037066     05  WKS-F-OPERACION-EST     PIC X(01) VALUE SPACE.
037068         88  WKS-OPERACION-FORTALEZA VALUE 'F'.
037070         88  WKS-OPERACION-DEBILIDAD VALUE 'D'.
037072     05  WKS-F-CRECIMIENTO-EST   PIC X(01) VALUE SPACE.
037074         88  WKS-CRECIMIENTO-FORTALEZA VALUE 'F'.
037076         88  WKS-CRECIMIENTO-DEBILIDAD VALUE 'D'.
037078     05  WKS-F-VALUACION-EST     PIC X(01) VALUE SPACE.
037080         88  WKS-VALUACION-FORTALEZA VALUE 'F'.
037082         88  WKS-VALUACION-DEBILIDAD VALUE 'D'.
037100     05  FILLER                  PIC X(02) VALUE SPACES.
037200 01  WKS-RESULTADO-SENTIMIENTO.
037300     05  WKS-SENT-OVERALL        PIC S9(01)V999 VALUE ZERO.
037400     05  WKS-SENT-CONFIANZA      PIC S9(01)V999 VALUE ZERO.
037500     05  WKS-SENT-SCORE          PIC S9(03)V99 VALUE 50.
037600     05  WKS-SENT-TENDENCIA      PIC X(13) VALUE SPACES.
037700     05  WKS-TITULO-SCORE        PIC 9(03) VALUE 50.
037750     05  WKS-TITULO-TENDENCIA    PIC X(08) VALUE SPACES.
037800     05  WKS-CALOR-NOTICIAS      PIC X(06) VALUE SPACES.
037900     05  FILLER                  PIC X(02) VALUE SPACES.
038000 01  WKS-COMPOSITE               PIC S9(03)V99 VALUE ZERO.
038100 01  WKS-NIVEL-RECOMENDACION     PIC X(11) VALUE SPACES.
038200 01  WKS-MASCARA-CONTEO          PIC ZZZZ9.
038300 01  WKS-MASCARA-SCORE           PIC ZZ9.99.
038310******************************************************************
038320*   AREAS ADICIONALES DE TRABAJO -- KDJ, NOTICIAS, SENTIMIENTO    *
038330******************************************************************
038340 01  WKS-MAX-HIGH-CALC           PIC S9(07)V99 VALUE ZERO.
038350 01  WKS-MIN-LOW-CALC            PIC S9(07)V99 VALUE ZERO.
038360 01  WKS-T-TOTAL                 PIC 9(05) COMP VALUE ZERO.
038370 01  WKS-INTENS-FACTOR           PIC 9V99 VALUE 1.00.
038380 01  WKS-ITEM-SCORE-TMP          PIC S9(01)V999 VALUE ZERO.
038390 01  WKS-POS-RATIO               PIC S9(01)V999 VALUE ZERO.
038400 01  WKS-NEG-RATIO               PIC S9(01)V999 VALUE ZERO.
038410 01  WKS-N1-P-HITS               PIC 9(05) COMP VALUE ZERO.
038420 01  WKS-N1-G-HITS               PIC 9(05) COMP VALUE ZERO.
038430 01  WKS-FUND-DIM-SUMA           PIC S9(05)V99 VALUE ZERO.
038440 01  WKS-FUND-DIM-PROM           PIC S9(05)V99 VALUE ZERO.
038450******************************************************************
038500 PROCEDURE DIVISION.
038600******************************************************************
038700*               S E C C I O N    P R I N C I P A L               *
038800******************************************************************
038900 000-MAIN SECTION.
039000     PERFORM 100-ABRIR-ARCHIVOS
039100     PERFORM 110-IMPRIME-ENCABEZADOS
039200     PERFORM 150-LEE-PRICEIN
039300     PERFORM 160-LEE-FUNDIN
039400     PERFORM 170-LEE-NEWSIN
039500     PERFORM 200-PROCESA-PRECIOS UNTIL FIN-PRICEIN
039600     IF WKS-DIAS-ACCION > 0
039700        PERFORM 220-PROCESA-QUIEBRE-ACCION
039800     END-IF
039900     PERFORM 700-IMPRIME-TOTALES
040000     PERFORM 800-CIERRA-ARCHIVOS
040100     STOP RUN.
040200 000-MAIN-E. EXIT.
040300******************************************************************
040400*               A P E R T U R A   D E   A R C H I V O S          *
040500******************************************************************
040600 100-ABRIR-ARCHIVOS SECTION.
040700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
040800     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-CORRIDA-EDIT
040900     MOVE 1 TO WKS-PAGINA-ACTUAL
041000     MOVE ZERO TO WKS-DIAS-ACCION
041100     OPEN INPUT  PRICE-FILE FUND-FILE NEWS-FILE
041200          OUTPUT RESULT-FILE REPORT-FILE
041300     IF FS-PRICEIN NOT = 0
041400        MOVE 'PRICEIN' TO ARCHIVO
041500        PERFORM 105-ERROR-APERTURA
041600     END-IF
041700     IF FS-FUNDIN NOT = 0
041800        MOVE 'FUNDIN'  TO ARCHIVO
041900        PERFORM 105-ERROR-APERTURA
042000     END-IF
042100     IF FS-NEWSIN NOT = 0
042200        MOVE 'NEWSIN'  TO ARCHIVO
042300        PERFORM 105-ERROR-APERTURA
042400     END-IF
042500     IF FS-RESLTOUT NOT = 0
042600        MOVE 'RESLTOUT' TO ARCHIVO
042700        PERFORM 105-ERROR-APERTURA
042800     END-IF
042900     IF FS-RPTOUT NOT = 0
043000        MOVE 'RPTOUT'   TO ARCHIVO
043100        PERFORM 105-ERROR-APERTURA
043200     END-IF.
043300 100-ABRIR-ARCHIVOS-E. EXIT.
043400
043500 105-ERROR-APERTURA SECTION.
043600     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
043700             UPON CONSOLE
043800     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
043900             UPON CONSOLE
044000     MOVE 91 TO RETURN-CODE
044100     STOP RUN.
044200 105-ERROR-APERTURA-E. EXIT.
044300******************************************************************
044400*               E N C A B E Z A D O S   D E L   R E P O R T E    *
044500******************************************************************
044600 110-IMPRIME-ENCABEZADOS SECTION.
044700     MOVE SPACES TO WKS-LINEA-REPORTE
044800     MOVE 'STOCK SCAN ANALYSIS REPORT' TO ENC-TITULO
044900     MOVE WKS-FECHA-CORRIDA-EDIT       TO ENC-FECHA
045000     MOVE WKS-PAGINA-ACTUAL            TO ENC-PAGINA
045100     MOVE WKS-ENCABEZADO-PAGINA        TO RPT-LINEA-IMPRESION
045200     WRITE RPT-LINEA-IMPRESION
045300     MOVE SPACES TO WKS-LINEA-REPORTE
045400     MOVE 'STOCK'       TO ENCC-STOCK
045500     MOVE 'TECH'        TO ENCC-TECH
045600     MOVE 'FUND'        TO ENCC-FUND
045700     MOVE 'SENT'        TO ENCC-SENT
045800     MOVE 'COMPOSITE'   TO ENCC-COMPOSITE
045900     MOVE 'LEVEL'       TO ENCC-LEVEL
046000     MOVE 'MA-TREND'    TO ENCC-MATREND
046100     MOVE 'RSI'         TO ENCC-RSI
046200     MOVE 'MACD-SIGNAL' TO ENCC-MACDSIG
046300     MOVE WKS-ENCABEZADO-COLUMNA       TO RPT-LINEA-IMPRESION
046400     WRITE RPT-LINEA-IMPRESION.
046500 110-IMPRIME-ENCABEZADOS-E. EXIT.
046600******************************************************************
046700*               L E C T U R A S   D E   A R C H I V O S          *
046800******************************************************************
046900 150-LEE-PRICEIN SECTION.
047000     READ PRICE-FILE
047100          AT END MOVE 1 TO WKS-FIN-PRICEIN
047200     END-READ.
047300 150-LEE-PRICEIN-E. EXIT.
047400
047500 160-LEE-FUNDIN SECTION.
047600     READ FUND-FILE
047700          AT END MOVE 1 TO WKS-FIN-FUNDIN
047800     END-READ.
047900 160-LEE-FUNDIN-E. EXIT.
048000
048100 170-LEE-NEWSIN SECTION.
048200     READ NEWS-FILE
048300          AT END MOVE 1 TO WKS-FIN-NEWSIN
048400     END-READ.
048500 170-LEE-NEWSIN-E. EXIT.
048600******************************************************************
048700*   C O N T R O L   D E   Q U I E B R E   P O R   A C C I O N    *
048800******************************************************************
048900 200-PROCESA-PRECIOS SECTION.
049000     IF WKS-ACCION-ANTERIOR = SPACES
049100        MOVE PD-STOCK-CODE TO WKS-ACCION-ANTERIOR
049200     END-IF
049300     IF PD-STOCK-CODE NOT = WKS-ACCION-ANTERIOR
049400        PERFORM 220-PROCESA-QUIEBRE-ACCION
049500        MOVE ZERO   TO WKS-DIAS-ACCION
049600        MOVE PD-STOCK-CODE TO WKS-ACCION-ANTERIOR
049700     END-IF
049800     PERFORM 210-CARGA-DIA-PRECIO
049900     PERFORM 150-LEE-PRICEIN.
050000 200-PROCESA-PRECIOS-E. EXIT.
050100******************************************************************
050200*   C A R G A   D E   U N A   R U E D A   E N   L A   T A B L A  *
050300******************************************************************
050400 210-CARGA-DIA-PRECIO SECTION.
050500     IF WKS-DIAS-ACCION = 260
050600        PERFORM 215-DESPLAZA-TABLA
050700                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 259
050800        MOVE 259 TO WKS-DIAS-ACCION
050900     END-IF
051000     ADD 1 TO WKS-DIAS-ACCION
051100     MOVE PD-DATE                       TO WKS-PD-FECHA  (WKS-DIAS-ACCION)
051200     MOVE PD-OPEN                       TO WKS-PD-OPEN   (WKS-DIAS-ACCION)
051300     MOVE PD-HIGH                       TO WKS-PD-HIGH   (WKS-DIAS-ACCION)
051400     MOVE PD-LOW                        TO WKS-PD-LOW    (WKS-DIAS-ACCION)
051500     MOVE PD-CLOSE                      TO WKS-PD-CLOSE  (WKS-DIAS-ACCION)
051600     MOVE PD-VOLUME                     TO WKS-PD-VOLUME (WKS-DIAS-ACCION)
051700     MOVE ZERO TO WKS-PD-DELTA    (WKS-DIAS-ACCION)
051800     MOVE ZERO TO WKS-PD-GANANCIA (WKS-DIAS-ACCION)
051900     MOVE ZERO TO WKS-PD-PERDIDA  (WKS-DIAS-ACCION)
052000     MOVE ZERO TO WKS-PD-RETORNO  (WKS-DIAS-ACCION)
052100     IF WKS-DIAS-ACCION > 1
052200        COMPUTE WKS-PD-DELTA (WKS-DIAS-ACCION) =
052300                WKS-PD-CLOSE (WKS-DIAS-ACCION) -
052400                WKS-PD-CLOSE (WKS-DIAS-ACCION - 1)
052500        IF WKS-PD-DELTA (WKS-DIAS-ACCION) > 0
052600           MOVE WKS-PD-DELTA (WKS-DIAS-ACCION)
052700                                TO WKS-PD-GANANCIA (WKS-DIAS-ACCION)
052800        ELSE
052900           COMPUTE WKS-PD-PERDIDA (WKS-DIAS-ACCION) =
053000                   WKS-PD-DELTA (WKS-DIAS-ACCION) * -1
053100        END-IF
053200        IF WKS-PD-CLOSE (WKS-DIAS-ACCION - 1) NOT = 0
053300           COMPUTE WKS-PD-RETORNO (WKS-DIAS-ACCION) ROUNDED =
053400              (WKS-PD-CLOSE (WKS-DIAS-ACCION) /
053500               WKS-PD-CLOSE (WKS-DIAS-ACCION - 1)) - 1
053600        END-IF
053700     END-IF.
053800 210-CARGA-DIA-PRECIO-E. EXIT.
053900
054000 215-DESPLAZA-TABLA SECTION.
054100     MOVE WKS-PRECIO-DIA (WKS-I + 1) TO WKS-PRECIO-DIA (WKS-I).
054200 215-DESPLAZA-TABLA-E. EXIT.
054300******************************************************************
054400*   P R O C E S O   D E L   Q U I E B R E   D E   A C C I O N    *
054500*   SE DISPARA CADA VEZ QUE CAMBIA PD-STOCK-CODE Y AL FINAL DE   *
054600*   ARCHIVO; CORRE LOS TRES ANALIZADORES, EL COMPUESTO Y EMITE   *
054700*   EL REGISTRO DE RESULTADO MAS LA LINEA DE DETALLE.            *
054800******************************************************************
054900 220-PROCESA-QUIEBRE-ACCION SECTION.
055000     ADD 1 TO WKS-TOTAL-ACCIONES
055100     PERFORM 300-ANALIZA-TECNICO
055200     PERFORM 400-ANALIZA-FUNDAMENTAL
055300     PERFORM 500-ANALIZA-SENTIMIENTO
055400*    ----> CR-00528 (14/11/2008 REM): DE C1 A LA IMPRESION DEL
055450*    ----> DETALLE EN UN SOLO RANGO THRU, HABITO DEL TALLER PARA
055460*    ----> ENCADENAR RUTINAS DE UN MISMO PASO DE QUIEBRE.
055470     PERFORM 600-CALCULA-COMPUESTO THRU 630-IMPRIME-DETALLE-E.
055800 220-PROCESA-QUIEBRE-ACCION-E. EXIT.
055900******************************************************************
056000*        3 0 0  --  A N A L I Z A D O R   T E C N I C O          *
056100******************************************************************
056200 300-ANALIZA-TECNICO SECTION.
056300     IF WKS-DIAS-ACCION = 0
056400        MOVE 50      TO WKS-TECH-SCORE
056500        MOVE 'NO-DATA     '  TO WKS-MA-TREND
056600        MOVE 'NO-DATA     '  TO WKS-MACD-SIGNAL
056700        MOVE ZERO    TO WKS-RSI
056800     ELSE
056900        PERFORM 310-CALCULA-PROMEDIOS-MOVILES
057000        PERFORM 320-CALCULA-RSI
057100        PERFORM 330-CALCULA-MACD
057200        PERFORM 340-CALCULA-BANDAS-BOLLINGER
057300        PERFORM 350-CALCULA-VOLUMEN
057400        PERFORM 360-CALCULA-KDJ
057500        PERFORM 370-CALCULA-VOLATILIDAD
057600        PERFORM 380-PUNTEA-TECNICO
057700     END-IF.
057800 300-ANALIZA-TECNICO-E. EXIT.
057900******************************************************************
058000*   T1 -- PROMEDIOS MOVILES 5/10/20 Y TENDENCIA                  *
058100******************************************************************
058200 310-CALCULA-PROMEDIOS-MOVILES SECTION.
058300     MOVE 5  TO WKS-TAM-VENTANA
058400     PERFORM 900-PROMEDIO-N-DIAS
058500     COMPUTE WKS-MA5  ROUNDED = WKS-SUMA-VENTANA / WKS-TAM-VENTANA
058600     MOVE 10 TO WKS-TAM-VENTANA
058700     PERFORM 900-PROMEDIO-N-DIAS
058800     COMPUTE WKS-MA10 ROUNDED = WKS-SUMA-VENTANA / WKS-TAM-VENTANA
058900     MOVE 20 TO WKS-TAM-VENTANA
059000     PERFORM 900-PROMEDIO-N-DIAS
059100     COMPUTE WKS-MA20 ROUNDED = WKS-SUMA-VENTANA / WKS-TAM-VENTANA
059200     IF WKS-PD-CLOSE (WKS-DIAS-ACCION) > WKS-MA5
059300        AND WKS-MA5 > WKS-MA10 AND WKS-MA10 > WKS-MA20
059400          MOVE 'BULLISH     ' TO WKS-MA-TREND
059500     ELSE
059600        IF WKS-PD-CLOSE (WKS-DIAS-ACCION) < WKS-MA5
059700           AND WKS-MA5 < WKS-MA10 AND WKS-MA10 < WKS-MA20
059800             MOVE 'BEARISH     ' TO WKS-MA-TREND
059900        ELSE
060000             MOVE 'SIDEWAYS    ' TO WKS-MA-TREND
060100        END-IF
060200     END-IF.
060300 310-CALCULA-PROMEDIOS-MOVILES-E. EXIT.
060400******************************************************************
060500*   T2 -- RSI DE 14 RUEDAS                                       *
060600******************************************************************
060700 320-CALCULA-RSI SECTION.
060800     MOVE 14 TO WKS-TAM-VENTANA
060900     IF WKS-TAM-VENTANA > WKS-DIAS-ACCION
061000        MOVE WKS-DIAS-ACCION TO WKS-TAM-VENTANA
061100     END-IF
061200     COMPUTE WKS-INICIO-VENTANA = WKS-DIAS-ACCION - WKS-TAM-VENTANA + 1
061300     MOVE ZERO TO WKS-SUMA-VENTANA
061400     PERFORM 321-SUMA-GANANCIA-VENTANA
061500             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
061600                UNTIL WKS-I > WKS-DIAS-ACCION
061700     COMPUTE WKS-PROM-GANANCIA ROUNDED =
061800             WKS-SUMA-VENTANA / WKS-TAM-VENTANA
061900     MOVE ZERO TO WKS-SUMA-VENTANA
062000     PERFORM 322-SUMA-PERDIDA-VENTANA
062100             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
062200                UNTIL WKS-I > WKS-DIAS-ACCION
062300     COMPUTE WKS-PROM-PERDIDA ROUNDED =
062400             WKS-SUMA-VENTANA / WKS-TAM-VENTANA
062500     IF WKS-PROM-PERDIDA = 0
062600        MOVE 100 TO WKS-RSI
062700     ELSE
062800        COMPUTE WKS-RS-FACTOR ROUNDED =
062900                WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
063000        COMPUTE WKS-RSI ROUNDED = 100 - (100 / (1 + WKS-RS-FACTOR))
063100     END-IF
063200     IF WKS-RSI > 70
063300        MOVE 'OVERBOUGHT  ' TO WKS-RSI-SIGNAL
063400     ELSE
063500        IF WKS-RSI < 30
063600           MOVE 'OVERSOLD    ' TO WKS-RSI-SIGNAL
063700        ELSE
063800           MOVE 'NEUTRAL     ' TO WKS-RSI-SIGNAL
063900        END-IF
064000     END-IF.
064100 320-CALCULA-RSI-E. EXIT.
064200
064300 321-SUMA-GANANCIA-VENTANA SECTION.
064400     ADD WKS-PD-GANANCIA (WKS-I) TO WKS-SUMA-VENTANA.
064500 321-SUMA-GANANCIA-VENTANA-E. EXIT.
064600
064700 322-SUMA-PERDIDA-VENTANA SECTION.
064800     ADD WKS-PD-PERDIDA (WKS-I) TO WKS-SUMA-VENTANA.
064900 322-SUMA-PERDIDA-VENTANA-E. EXIT.
065000******************************************************************
065100*   T3 -- MACD 12/26/9 (EMA SECUENCIAL SOBRE TODA LA TABLA)       *
065200******************************************************************
065300 330-CALCULA-MACD SECTION.
065400     PERFORM 331-CALCULA-EMA-PRECIOS
065500             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIAS-ACCION
065600     PERFORM 332-CALCULA-MACD-LINEA
065700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIAS-ACCION
065800     PERFORM 333-CALCULA-SENAL-MACD
065900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIAS-ACCION
066000     MOVE WKS-PD-MACD-HIST (WKS-DIAS-ACCION) TO WKS-MACD-HIST-ULT
066100     IF WKS-DIAS-ACCION > 1
066200        MOVE WKS-PD-MACD-HIST (WKS-DIAS-ACCION - 1)
066300                                          TO WKS-MACD-HIST-PREV
066400     ELSE
066500        MOVE ZERO TO WKS-MACD-HIST-PREV
066600     END-IF
066700     IF WKS-DIAS-ACCION < 2
066800        MOVE 'NO-DATA     ' TO WKS-MACD-SIGNAL
066900     ELSE
067000        IF WKS-MACD-HIST-ULT > 0 AND WKS-MACD-HIST-PREV <= 0
067100           MOVE 'GOLDEN-CROSS' TO WKS-MACD-SIGNAL
067200        ELSE
067300           IF WKS-MACD-HIST-ULT < 0 AND WKS-MACD-HIST-PREV >= 0
067400              MOVE 'DEAD-CROSS  ' TO WKS-MACD-SIGNAL
067500           ELSE
067600              IF WKS-MACD-HIST-ULT > WKS-MACD-HIST-PREV
067700                 MOVE 'DIVERGE-UP  ' TO WKS-MACD-SIGNAL
067800              ELSE
067900                 IF WKS-MACD-HIST-ULT < WKS-MACD-HIST-PREV
068000                    MOVE 'CONVERGE-DN ' TO WKS-MACD-SIGNAL
068100                 ELSE
068200                    MOVE 'FLAT        ' TO WKS-MACD-SIGNAL
068300                 END-IF
068400              END-IF
068500           END-IF
068600        END-IF
068700     END-IF.
068800 330-CALCULA-MACD-E. EXIT.
068900
069000 331-CALCULA-EMA-PRECIOS SECTION.
069100     IF WKS-I = 1
069200        MOVE WKS-PD-CLOSE (1) TO WKS-PD-EMA12 (1)
069300        MOVE WKS-PD-CLOSE (1) TO WKS-PD-EMA26 (1)
069400     ELSE
069500        COMPUTE WKS-PD-EMA12 (WKS-I) ROUNDED =
069600                (WKS-PD-CLOSE (WKS-I)      * 0.153846) +
069700                (WKS-PD-EMA12 (WKS-I - 1)  * 0.846154)
069800        COMPUTE WKS-PD-EMA26 (WKS-I) ROUNDED =
069900                (WKS-PD-CLOSE (WKS-I)      * 0.074074) +
070000                (WKS-PD-EMA26 (WKS-I - 1)  * 0.925926)
070100     END-IF.
070200 331-CALCULA-EMA-PRECIOS-E. EXIT.
070300
070400 332-CALCULA-MACD-LINEA SECTION.
070500     COMPUTE WKS-PD-MACD-LINEA (WKS-I) ROUNDED =
070600             WKS-PD-EMA12 (WKS-I) - WKS-PD-EMA26 (WKS-I).
070700 332-CALCULA-MACD-LINEA-E. EXIT.
070800
070900 333-CALCULA-SENAL-MACD SECTION.
071000     IF WKS-I = 1
071100        MOVE WKS-PD-MACD-LINEA (1) TO WKS-PD-MACD-SENAL (1)
071200     ELSE
071300        COMPUTE WKS-PD-MACD-SENAL (WKS-I) ROUNDED =
071400                (WKS-PD-MACD-LINEA (WKS-I)     * 0.2) +
071500                (WKS-PD-MACD-SENAL (WKS-I - 1) * 0.8)
071600     END-IF
071700     COMPUTE WKS-PD-MACD-HIST (WKS-I) ROUNDED =
071800             WKS-PD-MACD-LINEA (WKS-I) - WKS-PD-MACD-SENAL (WKS-I).
071900 333-CALCULA-SENAL-MACD-E. EXIT.
072000******************************************************************
072100*   T4 -- BANDAS DE BOLLINGER (20, 2 DESVIACIONES)                *
072200******************************************************************
072300 340-CALCULA-BANDAS-BOLLINGER SECTION.
072400     MOVE 20 TO WKS-TAM-VENTANA
072500     IF WKS-TAM-VENTANA > WKS-DIAS-ACCION
072600        MOVE WKS-DIAS-ACCION TO WKS-TAM-VENTANA
072700     END-IF
072800     COMPUTE WKS-INICIO-VENTANA = WKS-DIAS-ACCION - WKS-TAM-VENTANA + 1
072900     MOVE ZERO TO WKS-SUMA-VENTANA
073000     MOVE ZERO TO WKS-CANT-VALORES
073100     PERFORM 341-CARGA-VENTANA-BOLLINGER
073200             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
073300                UNTIL WKS-I > WKS-DIAS-ACCION
073400     COMPUTE WKS-MEDIA-BOLL ROUNDED =
073500             WKS-SUMA-VENTANA / WKS-TAM-VENTANA
073600     MOVE WKS-MEDIA-BOLL TO WKS-MEDIA-CALC
073700     PERFORM 920-DESVEST-MUESTRA
073800     COMPUTE WKS-BANDA-SUPERIOR ROUNDED =
073900             WKS-MEDIA-BOLL + (2 * WKS-DESVEST-CALC)
074000     COMPUTE WKS-BANDA-INFERIOR ROUNDED =
074100             WKS-MEDIA-BOLL - (2 * WKS-DESVEST-CALC)
074200     IF WKS-BANDA-SUPERIOR <= WKS-BANDA-INFERIOR
074300        MOVE 0.5 TO WKS-POSICION-BOLL
074400        MOVE ZERO TO WKS-BANDWIDTH-BOLL
074500     ELSE
074600        COMPUTE WKS-POSICION-BOLL ROUNDED =
074700           (WKS-PD-CLOSE (WKS-DIAS-ACCION) - WKS-BANDA-INFERIOR) /
074800           (WKS-BANDA-SUPERIOR - WKS-BANDA-INFERIOR)
074900        IF WKS-POSICION-BOLL > 1   MOVE 1 TO WKS-POSICION-BOLL END-IF
075000        IF WKS-POSICION-BOLL < 0   MOVE 0 TO WKS-POSICION-BOLL END-IF
075100        IF WKS-MEDIA-BOLL > 0
075200           COMPUTE WKS-BANDWIDTH-BOLL ROUNDED =
075300              (WKS-BANDA-SUPERIOR - WKS-BANDA-INFERIOR) / WKS-MEDIA-BOLL
075400        ELSE
075500           MOVE ZERO TO WKS-BANDWIDTH-BOLL
075600        END-IF
075700     END-IF
075800     IF WKS-POSICION-BOLL > 0.9
075900        MOVE 'OVERBOUGHT-ZONE ' TO WKS-BOLL-SIGNAL
076000     ELSE
076100        IF WKS-POSICION-BOLL < 0.1
076200           MOVE 'OVERSOLD-ZONE   ' TO WKS-BOLL-SIGNAL
076300        ELSE
076400           IF WKS-POSICION-BOLL > 0.7
076500              MOVE 'HIGH            ' TO WKS-BOLL-SIGNAL
076600           ELSE
076700              IF WKS-POSICION-BOLL < 0.3
076800                 MOVE 'LOW             ' TO WKS-BOLL-SIGNAL
076900              ELSE
077000                 MOVE 'NEUTRAL         ' TO WKS-BOLL-SIGNAL
077100              END-IF
077200           END-IF
077300        END-IF
077400     END-IF.
077500 340-CALCULA-BANDAS-BOLLINGER-E. EXIT.
077600
077700 341-CARGA-VENTANA-BOLLINGER SECTION.
077800     ADD 1 TO WKS-CANT-VALORES
077900     MOVE WKS-PD-CLOSE (WKS-I) TO WKS-VALOR-CALC (WKS-CANT-VALORES)
078000     ADD  WKS-PD-CLOSE (WKS-I) TO WKS-SUMA-VENTANA.
078100 341-CARGA-VENTANA-BOLLINGER-E. EXIT.
078200******************************************************************
078300*   T5 -- VOLUMEN (PROMEDIO 20 RUEDAS Y CAMBIO DE PRECIO)         *
078400******************************************************************
078500 350-CALCULA-VOLUMEN SECTION.
078600     MOVE 20 TO WKS-TAM-VENTANA
078700     IF WKS-TAM-VENTANA > WKS-DIAS-ACCION
078800        MOVE WKS-DIAS-ACCION TO WKS-TAM-VENTANA
078900     END-IF
079000     COMPUTE WKS-INICIO-VENTANA = WKS-DIAS-ACCION - WKS-TAM-VENTANA + 1
079100     MOVE ZERO TO WKS-SUMA-VENTANA
079200     PERFORM 351-SUMA-VOLUMEN-VENTANA
079300             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
079400                UNTIL WKS-I > WKS-DIAS-ACCION
079500     COMPUTE WKS-VOL-PROMEDIO ROUNDED =
079600             WKS-SUMA-VENTANA / WKS-TAM-VENTANA
079700     IF WKS-VOL-PROMEDIO = 0
079800        MOVE 1 TO WKS-VOL-RATIO
079900     ELSE
080000        COMPUTE WKS-VOL-RATIO ROUNDED =
080100                WKS-PD-VOLUME (WKS-DIAS-ACCION) / WKS-VOL-PROMEDIO
080200     END-IF
080300     IF WKS-DIAS-ACCION > 1 AND WKS-PD-CLOSE (WKS-DIAS-ACCION - 1) NOT = 0
080400        COMPUTE WKS-CAMBIO-PORC ROUNDED =
080500           ((WKS-PD-CLOSE (WKS-DIAS-ACCION) -
080600             WKS-PD-CLOSE (WKS-DIAS-ACCION - 1)) /
080700             WKS-PD-CLOSE (WKS-DIAS-ACCION - 1)) * 100
080800     ELSE
080900        MOVE ZERO TO WKS-CAMBIO-PORC
081000     END-IF
081100     IF WKS-VOL-RATIO > 2.0
081200        IF WKS-CAMBIO-PORC > 0
081300           MOVE 'HUGE-VOLUME-UP  ' TO WKS-VOL-STATUS
081400        ELSE
081500           MOVE 'HUGE-VOLUME-DOWN' TO WKS-VOL-STATUS
081600        END-IF
081700     ELSE
081800        IF WKS-VOL-RATIO > 1.5
081900           IF WKS-CAMBIO-PORC > 0
082000              MOVE 'VOLUME-UP       ' TO WKS-VOL-STATUS
082100           ELSE
082200              MOVE 'VOLUME-DOWN     ' TO WKS-VOL-STATUS
082300           END-IF
082400        ELSE
082500           IF WKS-VOL-RATIO < 0.5
082600              MOVE 'SHRINK          ' TO WKS-VOL-STATUS
082700           ELSE
082800              IF WKS-VOL-RATIO < 0.7
082900                 MOVE 'THIN            ' TO WKS-VOL-STATUS
083000              ELSE
083100                 MOVE 'NORMAL          ' TO WKS-VOL-STATUS
083200              END-IF
083300           END-IF
083400        END-IF
083500     END-IF.
083600 350-CALCULA-VOLUMEN-E. EXIT.
083700
083800 351-SUMA-VOLUMEN-VENTANA SECTION.
083900     ADD WKS-PD-VOLUME (WKS-I) TO WKS-SUMA-VENTANA.
084000 351-SUMA-VOLUMEN-VENTANA-E. EXIT.
084100******************************************************************
084200*   T6 -- KDJ DE 9 RUEDAS                                        *
084300******************************************************************
084400 360-CALCULA-KDJ SECTION.
084500     PERFORM 361-CALCULA-RSV-K-D-J
084600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-DIAS-ACCION
084700     IF WKS-DIAS-ACCION < 2
084800        MOVE 'NO-DATA     ' TO WKS-KDJ-SIGNAL
084900     ELSE
085000        IF WKS-PD-KVAL (WKS-DIAS-ACCION) > WKS-PD-DVAL (WKS-DIAS-ACCION)
085100           IF WKS-PD-KVAL (WKS-DIAS-ACCION - 1) <=
085200              WKS-PD-DVAL (WKS-DIAS-ACCION - 1)
085300              MOVE 'GOLDEN-CROSS' TO WKS-KDJ-SIGNAL
085400           ELSE
085500              MOVE 'BULL        ' TO WKS-KDJ-SIGNAL
085600           END-IF
085700        ELSE
085800           IF WKS-PD-KVAL (WKS-DIAS-ACCION) < WKS-PD-DVAL (WKS-DIAS-ACCION)
085900              IF WKS-PD-KVAL (WKS-DIAS-ACCION - 1) >=
086000                 WKS-PD-DVAL (WKS-DIAS-ACCION - 1)
086100                 MOVE 'DEAD-CROSS  ' TO WKS-KDJ-SIGNAL
086200              ELSE
086300                 MOVE 'BEAR        ' TO WKS-KDJ-SIGNAL
086400              END-IF
086500           ELSE
086600              MOVE 'NEUTRAL     ' TO WKS-KDJ-SIGNAL
086700           END-IF
086800        END-IF
086900     END-IF
087000     IF WKS-DIAS-ACCION = 0
087100        MOVE SPACES TO WKS-KDJ-CONDICION
087200     ELSE
087300        IF WKS-PD-KVAL (WKS-DIAS-ACCION) > 80
087400           AND WKS-PD-DVAL (WKS-DIAS-ACCION) > 80
087500              MOVE 'OVERBOUGHT' TO WKS-KDJ-CONDICION
087600        ELSE
087700           IF WKS-PD-KVAL (WKS-DIAS-ACCION) < 20
087800              AND WKS-PD-DVAL (WKS-DIAS-ACCION) < 20
087900                 MOVE 'OVERSOLD  ' TO WKS-KDJ-CONDICION
088000           ELSE
088100                 MOVE 'NORMAL    ' TO WKS-KDJ-CONDICION
088200           END-IF
088300        END-IF
088400     END-IF.
088500 360-CALCULA-KDJ-E. EXIT.
088600
088700 361-CALCULA-RSV-K-D-J SECTION.
088800     MOVE 9 TO WKS-TAM-VENTANA
088900     IF WKS-TAM-VENTANA > WKS-I
089000        MOVE WKS-I TO WKS-TAM-VENTANA
089100     END-IF
089200     COMPUTE WKS-INICIO-VENTANA = WKS-I - WKS-TAM-VENTANA + 1
089300     MOVE WKS-PD-HIGH (WKS-INICIO-VENTANA) TO WKS-MAX-HIGH-CALC
089400     MOVE WKS-PD-LOW  (WKS-INICIO-VENTANA) TO WKS-MIN-LOW-CALC
089500     PERFORM 362-ACTUALIZA-MIN-MAX
089600             VARYING WKS-J FROM WKS-INICIO-VENTANA BY 1
089700                UNTIL WKS-J > WKS-I
089800     IF WKS-MAX-HIGH-CALC = WKS-MIN-LOW-CALC
089900        MOVE 50 TO WKS-PD-RSV (WKS-I)
090000     ELSE
090100        COMPUTE WKS-PD-RSV (WKS-I) ROUNDED =
090200           100 * (WKS-PD-CLOSE (WKS-I) - WKS-MIN-LOW-CALC) /
090300                 (WKS-MAX-HIGH-CALC - WKS-MIN-LOW-CALC)
090400     END-IF
090500     IF WKS-I = 1
090600        MOVE WKS-PD-RSV (1) TO WKS-PD-KVAL (1)
090700        MOVE WKS-PD-RSV (1) TO WKS-PD-DVAL (1)
090800     ELSE
090900        COMPUTE WKS-PD-KVAL (WKS-I) ROUNDED =
091000           (WKS-PD-RSV (WKS-I) * 0.3333) +
091100           (WKS-PD-KVAL (WKS-I - 1) * 0.6667)
091200        COMPUTE WKS-PD-DVAL (WKS-I) ROUNDED =
091300           (WKS-PD-KVAL (WKS-I) * 0.3333) +
091400           (WKS-PD-DVAL (WKS-I - 1) * 0.6667)
091500     END-IF
091600     COMPUTE WKS-PD-JVAL (WKS-I) ROUNDED =
091700             (3 * WKS-PD-KVAL (WKS-I)) - (2 * WKS-PD-DVAL (WKS-I)).
091800 361-CALCULA-RSV-K-D-J-E. EXIT.
091900
092000 362-ACTUALIZA-MIN-MAX SECTION.
092100     IF WKS-PD-HIGH (WKS-J) > WKS-MAX-HIGH-CALC
092200        MOVE WKS-PD-HIGH (WKS-J) TO WKS-MAX-HIGH-CALC
092300     END-IF
092400     IF WKS-PD-LOW (WKS-J) < WKS-MIN-LOW-CALC
092500        MOVE WKS-PD-LOW (WKS-J) TO WKS-MIN-LOW-CALC
092600     END-IF.
092700 362-ACTUALIZA-MIN-MAX-E. EXIT.
092800******************************************************************
092900*   T7 -- VOLATILIDAD (DESVIACION MUESTRAL DE RETORNOS DIARIOS)   *
093000******************************************************************
093100 370-CALCULA-VOLATILIDAD SECTION.
093200     COMPUTE WKS-N = WKS-DIAS-ACCION - 1
093300     IF WKS-N < 2
093400        MOVE 0.02 TO WKS-VOLATILIDAD
093500     ELSE
093600        MOVE 20 TO WKS-TAM-VENTANA
093700        IF WKS-TAM-VENTANA > WKS-N
093800           MOVE WKS-N TO WKS-TAM-VENTANA
093900        END-IF
094000        COMPUTE WKS-INICIO-VENTANA = WKS-DIAS-ACCION - WKS-TAM-VENTANA + 1
094100        MOVE ZERO TO WKS-CANT-VALORES
094200        MOVE ZERO TO WKS-SUMA-VENTANA
094300        PERFORM 371-CARGA-RETORNO-VENTANA
094400                VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
094500                   UNTIL WKS-I > WKS-DIAS-ACCION
094600        COMPUTE WKS-MEDIA-CALC ROUNDED =
094700                WKS-SUMA-VENTANA / WKS-CANT-VALORES
094800        PERFORM 920-DESVEST-MUESTRA
094900        MOVE WKS-DESVEST-CALC TO WKS-VOLATILIDAD
095000     END-IF
095100     IF WKS-VOLATILIDAD < 0.01
095200        MOVE 'VERY-LOW  ' TO WKS-VOLATILIDAD-NIVEL
095300     ELSE
095400        IF WKS-VOLATILIDAD < 0.02
095500           MOVE 'LOW       ' TO WKS-VOLATILIDAD-NIVEL
095600        ELSE
095700           IF WKS-VOLATILIDAD < 0.04
095800              MOVE 'NORMAL    ' TO WKS-VOLATILIDAD-NIVEL
095900           ELSE
096000              IF WKS-VOLATILIDAD < 0.06
096100                 MOVE 'HIGH      ' TO WKS-VOLATILIDAD-NIVEL
096200              ELSE
096300                 MOVE 'VERY-HIGH ' TO WKS-VOLATILIDAD-NIVEL
096400              END-IF
096500           END-IF
096600        END-IF
096700     END-IF.
096800 370-CALCULA-VOLATILIDAD-E. EXIT.
096900
097000 371-CARGA-RETORNO-VENTANA SECTION.
097100     ADD 1 TO WKS-CANT-VALORES
097200     MOVE WKS-PD-RETORNO (WKS-I) TO WKS-VALOR-CALC (WKS-CANT-VALORES)
097300     ADD  WKS-PD-RETORNO (WKS-I) TO WKS-SUMA-VENTANA.
097400 371-CARGA-RETORNO-VENTANA-E. EXIT.
097500******************************************************************
097600*   T8 -- PUNTAJE TECNICO COMPUESTO (ARRANCA EN 50)               *
097700******************************************************************
097800 380-PUNTEA-TECNICO SECTION.
097900     MOVE 50 TO WKS-TECH-SCORE
098300     IF WKS-MA-TREND = 'BULLISH     '
098400        ADD 20 TO WKS-TECH-SCORE
098500     ELSE
098600        IF WKS-MA-TREND = 'BEARISH     '
098700           SUBTRACT 20 FROM WKS-TECH-SCORE
098800        END-IF
098900     END-IF
099000     IF WKS-RSI-SIGNAL = 'OVERSOLD    '
099100        ADD 10 TO WKS-TECH-SCORE
099200     ELSE
099300        IF WKS-RSI-SIGNAL = 'OVERBOUGHT  '
099400           SUBTRACT 5 FROM WKS-TECH-SCORE
099500        ELSE
099600           IF WKS-RSI >= 40 AND WKS-RSI <= 60
099700              ADD 5 TO WKS-TECH-SCORE
099800           END-IF
099900        END-IF
100000     END-IF
100100     IF WKS-MACD-SIGNAL = 'GOLDEN-CROSS'
100200        ADD 15 TO WKS-TECH-SCORE
100300     ELSE
100400        IF WKS-MACD-SIGNAL = 'DEAD-CROSS  '
100500           SUBTRACT 15 FROM WKS-TECH-SCORE
100600        END-IF
100700     END-IF
100800     IF WKS-BOLL-SIGNAL = 'OVERSOLD-ZONE   '
100900        ADD 10 TO WKS-TECH-SCORE
101000     ELSE
101100        IF WKS-BOLL-SIGNAL = 'OVERBOUGHT-ZONE '
101200           SUBTRACT 5 FROM WKS-TECH-SCORE
101300        ELSE
101400           IF WKS-POSICION-BOLL >= 0.3 AND WKS-POSICION-BOLL <= 0.7
101500              ADD 5 TO WKS-TECH-SCORE
101600           END-IF
101700        END-IF
101800     END-IF
101900     IF WKS-VOL-STATUS = 'VOLUME-UP       '
102000        ADD 10 TO WKS-TECH-SCORE
102100     ELSE
102200        IF WKS-VOL-STATUS = 'VOLUME-DOWN     '
102300           SUBTRACT 10 FROM WKS-TECH-SCORE
102400        ELSE
102500           IF WKS-VOL-STATUS = 'SHRINK          '
102600              ADD 5 TO WKS-TECH-SCORE
102700           END-IF
102800        END-IF
102900     END-IF
103000     IF WKS-KDJ-SIGNAL = 'GOLDEN-CROSS'
103100        ADD 5 TO WKS-TECH-SCORE
103200     ELSE
103300        IF WKS-KDJ-SIGNAL = 'DEAD-CROSS  '
103400           SUBTRACT 5 FROM WKS-TECH-SCORE
103500        END-IF
103600     END-IF
103700     IF WKS-VOLATILIDAD < 0.02
103800        ADD 5 TO WKS-TECH-SCORE
103900     ELSE
104000        IF WKS-VOLATILIDAD > 0.05
104100           SUBTRACT 5 FROM WKS-TECH-SCORE
104200        END-IF
104300     END-IF
104400     IF WKS-TECH-SCORE < 0   MOVE 0   TO WKS-TECH-SCORE END-IF
104500     IF WKS-TECH-SCORE > 100 MOVE 100 TO WKS-TECH-SCORE END-IF.
104600 380-PUNTEA-TECNICO-E. EXIT.
104700******************************************************************
104800*        4 0 0  --  A N A L I Z A D O R   F U N D A M E N T A L  *
104900*   FUNDIN VIENE ORDENADO POR ACCION; SE AVANZA EN SECUENCIA      *
105000*   HASTA EMPAREJAR LA CLAVE (SUSTITUTO DE ACCESO POR LLAVE).     *
105100******************************************************************
105200 400-ANALIZA-FUNDAMENTAL SECTION.
105300     MOVE 50 TO WKS-F-RENTAB     WKS-F-SOLVENCIA  WKS-F-OPERACION
105400     MOVE 50 TO WKS-F-CRECIMIENTO WKS-F-VALUACION WKS-FUND-SCORE
105500     MOVE ZERO TO WKS-FUND-ENCONTRADO
105600     PERFORM 401-AVANZA-FUNDIN
105700             UNTIL FIN-FUNDIN
105800                OR FD-STOCK-CODE NOT < WKS-ACCION-ANTERIOR
105900     IF (NOT FIN-FUNDIN) AND FD-STOCK-CODE = WKS-ACCION-ANTERIOR
106000        MOVE 1 TO WKS-FUND-ENCONTRADO
106100        PERFORM 410-PUNTEA-RENTABILIDAD
106200        PERFORM 420-PUNTEA-SOLVENCIA
106300        PERFORM 430-PUNTEA-OPERACION
106400        PERFORM 440-PUNTEA-CRECIMIENTO
106500        PERFORM 450-PUNTEA-VALUACION
106600        PERFORM 460-TOTALIZA-FUNDAMENTAL
106700     END-IF
106800     PERFORM 470-RESUME-FUNDAMENTAL.
106900 400-ANALIZA-FUNDAMENTAL-E. EXIT.
107000
107100 401-AVANZA-FUNDIN SECTION.
107200     PERFORM 160-LEE-FUNDIN.
107300 401-AVANZA-FUNDIN-E. EXIT.
107400******************************************************************
107500*   F1 -- RENTABILIDAD (PESO .30)                                 *
107600******************************************************************
107700 410-PUNTEA-RENTABILIDAD SECTION.
107800     MOVE 50 TO WKS-F-RENTAB
107900     IF FD-ROE > 20
108000        ADD 20 TO WKS-F-RENTAB
108100     ELSE
108200        IF FD-ROE > 15
108300           ADD 15 TO WKS-F-RENTAB
108400        ELSE
108500           IF FD-ROE > 10
108600              ADD 10 TO WKS-F-RENTAB
108700           ELSE
108800              IF FD-ROE > 5
108900                 ADD 5 TO WKS-F-RENTAB
109000              ELSE
109100                 SUBTRACT 10 FROM WKS-F-RENTAB
109200              END-IF
109300           END-IF
109400        END-IF
109500     END-IF
109600     IF FD-GROSS-MARGIN > 40
109700        ADD 10 TO WKS-F-RENTAB
109800     ELSE
109900        IF FD-GROSS-MARGIN > 25
110000           ADD 5 TO WKS-F-RENTAB
110100        END-IF
110200     END-IF
110300     IF FD-NET-MARGIN > 15
110400        ADD 10 TO WKS-F-RENTAB
110500     ELSE
110600        IF FD-NET-MARGIN > 10
110700           ADD 5 TO WKS-F-RENTAB
110800        ELSE
110900           IF FD-NET-MARGIN < 5
111000              SUBTRACT 5 FROM WKS-F-RENTAB
111100           END-IF
111200        END-IF
111300     END-IF
111400     IF WKS-F-RENTAB < 0   MOVE 0   TO WKS-F-RENTAB END-IF
111500     IF WKS-F-RENTAB > 100 MOVE 100 TO WKS-F-RENTAB END-IF.
111600 410-PUNTEA-RENTABILIDAD-E. EXIT.
111700******************************************************************
111800*   F2 -- SOLVENCIA (PESO .20)                                    *
111900******************************************************************
112000 420-PUNTEA-SOLVENCIA SECTION.
112100     MOVE 50 TO WKS-F-SOLVENCIA
112200     IF FD-DEBT-RATIO < 30
112300        ADD 15 TO WKS-F-SOLVENCIA
112400     ELSE
112500        IF FD-DEBT-RATIO < 50
112600           ADD 10 TO WKS-F-SOLVENCIA
112700        ELSE
112800           IF FD-DEBT-RATIO < 70
112900              ADD 5 TO WKS-F-SOLVENCIA
113000           ELSE
113100              SUBTRACT 10 FROM WKS-F-SOLVENCIA
113200           END-IF
113300        END-IF
113400     END-IF
113500     IF FD-CURRENT-RATIO > 2
113600        ADD 10 TO WKS-F-SOLVENCIA
113700     ELSE
113800        IF FD-CURRENT-RATIO > 1.5
113900           ADD 5 TO WKS-F-SOLVENCIA
114000        ELSE
114100           IF FD-CURRENT-RATIO <= 1
114200              SUBTRACT 10 FROM WKS-F-SOLVENCIA
114300           END-IF
114400        END-IF
114500     END-IF
114600     IF FD-QUICK-RATIO > 1
114700        ADD 10 TO WKS-F-SOLVENCIA
114800     ELSE
114900        IF FD-QUICK-RATIO > 0.7
115000           ADD 5 TO WKS-F-SOLVENCIA
115100        ELSE
115200           SUBTRACT 5 FROM WKS-F-SOLVENCIA
115300        END-IF
115400     END-IF
115500     IF WKS-F-SOLVENCIA < 0   MOVE 0   TO WKS-F-SOLVENCIA END-IF
115600     IF WKS-F-SOLVENCIA > 100 MOVE 100 TO WKS-F-SOLVENCIA END-IF.
115700 420-PUNTEA-SOLVENCIA-E. EXIT.
115800******************************************************************
115900*   F3 -- OPERACION / GIRO (PESO .20)                             *
116000******************************************************************
116100 430-PUNTEA-OPERACION SECTION.
116200     MOVE 50 TO WKS-F-OPERACION
116300     IF FD-INVTY-TURNOVER > 6
116400        ADD 10 TO WKS-F-OPERACION
116500     ELSE
116600        IF FD-INVTY-TURNOVER > 4
116700           ADD 5 TO WKS-F-OPERACION
116800        ELSE
116900           IF FD-INVTY-TURNOVER <= 2
117000              SUBTRACT 5 FROM WKS-F-OPERACION
117100           END-IF
117200        END-IF
117300     END-IF
117400     IF FD-RECV-TURNOVER > 12
117500        ADD 10 TO WKS-F-OPERACION
117600     ELSE
117700        IF FD-RECV-TURNOVER > 6
117800           ADD 5 TO WKS-F-OPERACION
117900        END-IF
118000     END-IF
118100     IF FD-ASSET-TURNOVER > 1
118200        ADD 10 TO WKS-F-OPERACION
118300     ELSE
118400        IF FD-ASSET-TURNOVER > 0.5
118500           ADD 5 TO WKS-F-OPERACION
118600        ELSE
118700           SUBTRACT 5 FROM WKS-F-OPERACION
118800        END-IF
118900     END-IF
119000     IF WKS-F-OPERACION < 0   MOVE 0   TO WKS-F-OPERACION END-IF
119100     IF WKS-F-OPERACION > 100 MOVE 100 TO WKS-F-OPERACION END-IF.
119200 430-PUNTEA-OPERACION-E. EXIT.
119300******************************************************************
119400*   F4 -- CRECIMIENTO (PESO .20)                                  *
119500******************************************************************
119600 440-PUNTEA-CRECIMIENTO SECTION.
119700     MOVE 50 TO WKS-F-CRECIMIENTO
119800     IF FD-REV-GROWTH > 30
119900        ADD 20 TO WKS-F-CRECIMIENTO
120000     ELSE
120100        IF FD-REV-GROWTH > 20
120200           ADD 15 TO WKS-F-CRECIMIENTO
120300        ELSE
120400           IF FD-REV-GROWTH > 10
120500              ADD 10 TO WKS-F-CRECIMIENTO
120600           ELSE
120700              IF FD-REV-GROWTH > 0
120800                 ADD 5 TO WKS-F-CRECIMIENTO
120900              ELSE
121000                 SUBTRACT 10 FROM WKS-F-CRECIMIENTO
121100              END-IF
121200           END-IF
121300        END-IF
121400     END-IF
121500     IF FD-PROFIT-GROWTH > FD-REV-GROWTH + 10
121600        ADD 15 TO WKS-F-CRECIMIENTO
121700     ELSE
121800        IF FD-PROFIT-GROWTH > FD-REV-GROWTH
121900           ADD 10 TO WKS-F-CRECIMIENTO
122000        ELSE
122100           IF FD-PROFIT-GROWTH > 0
122200              ADD 5 TO WKS-F-CRECIMIENTO
122300           ELSE
122400              SUBTRACT 5 FROM WKS-F-CRECIMIENTO
122500           END-IF
122600        END-IF
122700     END-IF
122800     IF WKS-F-CRECIMIENTO < 0   MOVE 0   TO WKS-F-CRECIMIENTO END-IF
122900     IF WKS-F-CRECIMIENTO > 100 MOVE 100 TO WKS-F-CRECIMIENTO END-IF.
123000 440-PUNTEA-CRECIMIENTO-E. EXIT.
123100******************************************************************
123200*   F5 -- VALUACION (PESO .10)                                    *
123300******************************************************************
123400 450-PUNTEA-VALUACION SECTION.
123500     MOVE 50 TO WKS-F-VALUACION
123600     IF FD-VALUACION-OK
123700        IF FD-PE-RATIO > 0 AND FD-PE-RATIO < 15
123800           ADD 15 TO WKS-F-VALUACION
123900        ELSE
124000           IF FD-PE-RATIO >= 15 AND FD-PE-RATIO < 25
124100              ADD 10 TO WKS-F-VALUACION
124200           ELSE
124300              IF FD-PE-RATIO >= 25 AND FD-PE-RATIO < 40
124400                 ADD 5 TO WKS-F-VALUACION
124500              ELSE
124600                 SUBTRACT 5 FROM WKS-F-VALUACION
124700              END-IF
124800           END-IF
124900        END-IF
125000        IF FD-PB-RATIO > 0 AND FD-PB-RATIO < 1
125100           ADD 10 TO WKS-F-VALUACION
125200        ELSE
125300           IF FD-PB-RATIO >= 1 AND FD-PB-RATIO < 3
125400              ADD 5 TO WKS-F-VALUACION
125500           END-IF
125600        END-IF
125700        IF FD-PEG-RATIO > 0 AND FD-PEG-RATIO < 1
125800           ADD 10 TO WKS-F-VALUACION
125900        ELSE
126000           IF FD-PEG-RATIO >= 1 AND FD-PEG-RATIO < 2
126100              ADD 5 TO WKS-F-VALUACION
126200           END-IF
126300        END-IF
126400        IF WKS-F-VALUACION < 0   MOVE 0   TO WKS-F-VALUACION END-IF
126500        IF WKS-F-VALUACION > 100 MOVE 100 TO WKS-F-VALUACION END-IF
126600     END-IF.
126700 450-PUNTEA-VALUACION-E. EXIT.
126800******************************************************************
126900*   F6 -- TOTAL PONDERADO, F7 -- RESUMEN DE FORTALEZAS            *
127000******************************************************************
127100 460-TOTALIZA-FUNDAMENTAL SECTION.
127200     COMPUTE WKS-FUND-SCORE ROUNDED =
127300        (WKS-F-RENTAB      * 0.30) + (WKS-F-SOLVENCIA   * 0.20) +
127400        (WKS-F-OPERACION   * 0.20) + (WKS-F-CRECIMIENTO * 0.20) +
127500        (WKS-F-VALUACION   * 0.10).
127600 460-TOTALIZA-FUNDAMENTAL-E. EXIT.
127700
127800 470-RESUME-FUNDAMENTAL SECTION.
127900     COMPUTE WKS-FUND-DIM-PROM ROUNDED =
128000        (WKS-F-RENTAB + WKS-F-SOLVENCIA + WKS-F-OPERACION +
128100         WKS-F-CRECIMIENTO + WKS-F-VALUACION) / 5
128200     IF WKS-FUND-DIM-PROM >= 70
128300        MOVE 'EXCELLENT' TO WKS-FUND-VERDICTO
128400     ELSE
128500        IF WKS-FUND-DIM-PROM >= 60
128600           MOVE 'GOOD     ' TO WKS-FUND-VERDICTO
128700        ELSE
128800           IF WKS-FUND-DIM-PROM >= 50
128900              MOVE 'AVERAGE  ' TO WKS-FUND-VERDICTO
129000           ELSE
129100              MOVE 'POOR     ' TO WKS-FUND-VERDICTO
129200           END-IF
129300        END-IF
129400     END-IF.
129410*    ----> SE MARCA FORTALEZA (>=70) O DEBILIDAD (<=30) POR CADA
129420*    ----> UNA DE LAS CINCO DIMENSIONES, POR SEPARADO DEL VEREDICTO
129430*    ----> GLOBAL DE ARRIBA (REQ. ANALISIS FUNDAMENTAL F7).
129440     MOVE SPACE TO WKS-F-RENTAB-EST
129450     IF WKS-F-RENTAB >= 70
129460        MOVE 'F' TO WKS-F-RENTAB-EST
129470     ELSE
129480        IF WKS-F-RENTAB <= 30
129490           MOVE 'D' TO WKS-F-RENTAB-EST
129500        END-IF
129510     END-IF.
129520     MOVE SPACE TO WKS-F-SOLVENCIA-EST
129530     IF WKS-F-SOLVENCIA >= 70
129540        MOVE 'F' TO WKS-F-SOLVENCIA-EST
129550     ELSE
129560        IF WKS-F-SOLVENCIA <= 30
129570           MOVE 'D' TO WKS-F-SOLVENCIA-EST
129580        END-IF
129590     END-IF.
129600     MOVE SPACE TO WKS-F-OPERACION-EST
129610     IF WKS-F-OPERACION >= 70
129620        MOVE 'F' TO WKS-F-OPERACION-EST
129630     ELSE
129640        IF WKS-F-OPERACION <= 30
129650           MOVE 'D' TO WKS-F-OPERACION-EST
129660        END-IF
129670     END-IF.
129680     MOVE SPACE TO WKS-F-CRECIMIENTO-EST
129690     IF WKS-F-CRECIMIENTO >= 70
129700        MOVE 'F' TO WKS-F-CRECIMIENTO-EST
129710     ELSE
129720        IF WKS-F-CRECIMIENTO <= 30
129730           MOVE 'D' TO WKS-F-CRECIMIENTO-EST
129740        END-IF
129750     END-IF.
129760     MOVE SPACE TO WKS-F-VALUACION-EST
129770     IF WKS-F-VALUACION >= 70
129780        MOVE 'F' TO WKS-F-VALUACION-EST
129790     ELSE
129800        IF WKS-F-VALUACION <= 30
129810           MOVE 'D' TO WKS-F-VALUACION-EST
129820        END-IF
129830     END-IF.
129900 470-RESUME-FUNDAMENTAL-E. EXIT.
129910******************************************************************
129920*   5 0 0  --  S E N T I M I E N T O   Y   C L A S I F I C A D O R*
129930*   DE NOTICIAS.  NEWSIN VIENE ORDENADO POR ACCION/FECHA; SE      *
129940*   RECOLECTAN TODOS LOS TITULARES DE LA ACCION EN LA TABLA EN    *
129950*   MEMORIA ANTES DE CALIFICAR (S1-S6, N1-N3).                    *
129960******************************************************************
130200 500-ANALIZA-SENTIMIENTO SECTION.
130300     MOVE ZERO TO WKS-NEWS-CANT
130400     PERFORM 501-AVANZA-NEWSIN
130500             UNTIL FIN-NEWSIN
130600                OR NW-STOCK-CODE NOT < WKS-ACCION-ANTERIOR
130700     PERFORM 502-RECOLECTA-NOTICIA
130800             UNTIL FIN-NEWSIN
130900                OR NW-STOCK-CODE NOT = WKS-ACCION-ANTERIOR
131000     IF WKS-NEWS-CANT = 0
131100        MOVE 50 TO WKS-SENT-SCORE
131200        MOVE ZERO TO WKS-SENT-OVERALL WKS-SENT-CONFIANZA
131300        MOVE 'NEUTRAL      ' TO WKS-SENT-TENDENCIA
131400        MOVE 50 TO WKS-TITULO-SCORE
131500        MOVE 'NEUTRAL ' TO WKS-TITULO-TENDENCIA
131600        MOVE 'LOW   '   TO WKS-CALOR-NOTICIAS
131700     ELSE
131800        PERFORM 510-PUNTEA-TITULAR
131900                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NEWS-CANT
132000        PERFORM 520-PROMEDIA-POR-TIPO
132100        PERFORM 540-CALCULA-CONFIANZA
132200        PERFORM 545-PUNTEA-SENTIMIENTO
132300        PERFORM 546-DESCRIBE-TENDENCIA
132400        PERFORM 550-CLASIFICA-NOTICIAS
132500     END-IF.
132600 500-ANALIZA-SENTIMIENTO-E. EXIT.
132700
132800 501-AVANZA-NEWSIN SECTION.
132900     PERFORM 170-LEE-NEWSIN.
133000 501-AVANZA-NEWSIN-E. EXIT.
133100
133200 502-RECOLECTA-NOTICIA SECTION.
133300     ADD 1 TO WKS-NEWS-CANT
133400     IF WKS-NEWS-CANT > 500
133500        MOVE 500 TO WKS-NEWS-CANT
133600     ELSE
133700        MOVE NW-TYPE  TO WKS-NEWS-TIPO  (WKS-NEWS-CANT)
133800        MOVE NW-TITLE TO WKS-NEWS-TITULO (WKS-NEWS-CANT)
133900     END-IF
134000     PERFORM 170-LEE-NEWSIN.
134100 502-RECOLECTA-NOTICIA-E. EXIT.
134200******************************************************************
134300*   S1 -- PUNTAJE POR TITULAR (PALABRAS P/G/U E INTENSIDAD)       *
134400******************************************************************
134500 510-PUNTEA-TITULAR SECTION.
134600     MOVE ZERO TO WKS-P-HITS WKS-G-HITS WKS-U-HITS
134700     MOVE 1.00 TO WKS-INTENS-FACTOR
134710     MOVE ZERO TO WKS-INTENS-ENCONTRADO
134800     PERFORM 511-CUENTA-PALABRA-SENT
134900             VARYING WKS-DX FROM 1 BY 1 UNTIL WKS-DX > 20
135000     PERFORM 512-BUSCA-INTENSIDAD
135100             VARYING WKS-DX FROM 1 BY 1 UNTIL WKS-DX > 8
135200     COMPUTE WKS-T-TOTAL = WKS-P-HITS + WKS-G-HITS + WKS-U-HITS
135300     IF WKS-T-TOTAL = 0
135400        MOVE ZERO TO WKS-NEWS-PUNTAJE (WKS-I)
135500     ELSE
135600        COMPUTE WKS-ITEM-SCORE-TMP ROUNDED =
135700           ((WKS-P-HITS - WKS-G-HITS) / WKS-T-TOTAL) * WKS-INTENS-FACTOR
135800        IF WKS-ITEM-SCORE-TMP > 1   MOVE 1  TO WKS-ITEM-SCORE-TMP END-IF
135900        IF WKS-ITEM-SCORE-TMP < -1  MOVE -1 TO WKS-ITEM-SCORE-TMP END-IF
136000        MOVE WKS-ITEM-SCORE-TMP TO WKS-NEWS-PUNTAJE (WKS-I)
136100     END-IF
136200     IF WKS-NEWS-PUNTAJE (WKS-I) > 0.3
136300        MOVE 'P' TO WKS-NEWS-DIST (WKS-I)
136400     ELSE
136500        IF WKS-NEWS-PUNTAJE (WKS-I) < -0.3
136600           MOVE 'N' TO WKS-NEWS-DIST (WKS-I)
136700        ELSE
136800           MOVE 'U' TO WKS-NEWS-DIST (WKS-I)
136900        END-IF
137000     END-IF.
137100 510-PUNTEA-TITULAR-E. EXIT.
137200
137300 511-CUENTA-PALABRA-SENT SECTION.
137400     MOVE ZERO TO WKS-OCURRENCIAS
137500     INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
137600             FOR ALL WKS-DICC-SENT-PALABRA (WKS-DX)
137700     IF WKS-OCURRENCIAS > 0
137800        IF WKS-DICC-SENT-CATEG (WKS-DX) = 'P'
137900           ADD WKS-OCURRENCIAS TO WKS-P-HITS
138000        ELSE
138100           IF WKS-DICC-SENT-CATEG (WKS-DX) = 'G'
138200              ADD WKS-OCURRENCIAS TO WKS-G-HITS
138300           ELSE
138400              ADD WKS-OCURRENCIAS TO WKS-U-HITS
138500           END-IF
138600        END-IF
138700     END-IF.
138800 511-CUENTA-PALABRA-SENT-E. EXIT.
138900
139000 512-BUSCA-INTENSIDAD SECTION.
139100     MOVE ZERO TO WKS-OCURRENCIAS
139200     INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
139300             FOR ALL WKS-DICC-INTENS-PALABRA (WKS-DX)
139400     IF WKS-OCURRENCIAS > 0
139410*       ----> CR-00533 (03/12/2008 REM): EL MAXIMO SE APLICA EN
139420*       ----> CUANTO SE ENCUENTRA UN MODIFICADOR, AUNQUE SU VALOR
139430*       ----> SEA MENOR A LA SEMILLA 1.00 -- SI NO SE HA ENCONTRADO
139440*       ----> NINGUNO TODAVIA, EL VALOR DEL DICCIONARIO SE TOMA TAL
139450*       ----> CUAL SIN COMPARAR CONTRA LA SEMILLA.
139460        IF (NOT INTENS-ENCONTRADO)
139470           OR (WKS-DICC-INTENS-VALOR (WKS-DX) / 100) > WKS-INTENS-FACTOR
139480           COMPUTE WKS-INTENS-FACTOR =
139490                   WKS-DICC-INTENS-VALOR (WKS-DX) / 100
139495           MOVE 1 TO WKS-INTENS-ENCONTRADO
139600        END-IF
139900     END-IF.
140000 512-BUSCA-INTENSIDAD-E. EXIT.
140100******************************************************************
140200*   S2 -- PROMEDIO POR TIPO Y SENTIMIENTO GENERAL PONDERADO       *
140300******************************************************************
140400 520-PROMEDIA-POR-TIPO SECTION.
140500     MOVE ZERO TO WKS-NV
140600     PERFORM 521-LIMPIA-ACUM-TIPO
140700             VARYING WKS-NV FROM 1 BY 1 UNTIL WKS-NV > 6
140800     MOVE ZERO TO WKS-POS-ITEMS WKS-NEG-ITEMS
140900     PERFORM 522-ACUMULA-ITEM-TIPO
141000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NEWS-CANT
141100     MOVE ZERO TO WKS-SUMA-VENTANA
141200     MOVE ZERO TO WKS-CANT-VALORES
141300     PERFORM 523-ACUMULA-GENERAL
141400             VARYING WKS-NV FROM 1 BY 1 UNTIL WKS-NV > 6
141500     IF WKS-CANT-VALORES = 0
141600        MOVE ZERO TO WKS-SENT-OVERALL
141700     ELSE
141800        COMPUTE WKS-SENT-OVERALL ROUNDED =
141900                WKS-SUMA-VENTANA / WKS-CANT-VALORES
142000     END-IF
142100     COMPUTE WKS-POS-RATIO ROUNDED = WKS-POS-ITEMS / WKS-NEWS-CANT
142200     COMPUTE WKS-NEG-RATIO ROUNDED = WKS-NEG-ITEMS / WKS-NEWS-CANT.
142300 520-PROMEDIA-POR-TIPO-E. EXIT.
142400
142500 521-LIMPIA-ACUM-TIPO SECTION.
142600     MOVE ZERO TO WKS-TIPO-CONTEO (WKS-NV)
142700     MOVE ZERO TO WKS-TIPO-SUMA   (WKS-NV)
142800     MOVE ZERO TO WKS-TIPO-PROMEDIO (WKS-NV).
142900 521-LIMPIA-ACUM-TIPO-E. EXIT.
143000
143100 522-ACUMULA-ITEM-TIPO SECTION.
143200     IF WKS-NEWS-TIPO (WKS-I) = 'C'       MOVE 1 TO WKS-NV
143300     ELSE IF WKS-NEWS-TIPO (WKS-I) = 'A'  MOVE 2 TO WKS-NV
143400     ELSE IF WKS-NEWS-TIPO (WKS-I) = 'R'  MOVE 3 TO WKS-NV
143500     ELSE IF WKS-NEWS-TIPO (WKS-I) = 'I'  MOVE 4 TO WKS-NV
143600     ELSE IF WKS-NEWS-TIPO (WKS-I) = 'M'  MOVE 5 TO WKS-NV
143700     ELSE                                 MOVE 6 TO WKS-NV
143800     END-IF
143900     ADD 1 TO WKS-TIPO-CONTEO (WKS-NV)
144000     ADD WKS-NEWS-PUNTAJE (WKS-I) TO WKS-TIPO-SUMA (WKS-NV)
144100     IF WKS-NEWS-DIST (WKS-I) = 'P'
144200        ADD 1 TO WKS-POS-ITEMS
144300     ELSE
144400        IF WKS-NEWS-DIST (WKS-I) = 'N'
144500           ADD 1 TO WKS-NEG-ITEMS
144600        END-IF
144700     END-IF.
144800 522-ACUMULA-ITEM-TIPO-E. EXIT.
144900
145000 523-ACUMULA-GENERAL SECTION.
145100     IF WKS-TIPO-CONTEO (WKS-NV) > 0
145200        COMPUTE WKS-TIPO-PROMEDIO (WKS-NV) ROUNDED =
145300                WKS-TIPO-SUMA (WKS-NV) / WKS-TIPO-CONTEO (WKS-NV)
145400        COMPUTE WKS-SUMA-VENTANA =
145500                WKS-SUMA-VENTANA +
145600                (WKS-TIPO-PROMEDIO (WKS-NV) * WKS-TIPO-PESO (WKS-NV)
145700                 * WKS-TIPO-CONTEO (WKS-NV))
145800        COMPUTE WKS-CANT-VALORES =
145900                WKS-CANT-VALORES +
146000                (WKS-TIPO-PESO (WKS-NV) * WKS-TIPO-CONTEO (WKS-NV))
146100     END-IF.
146200 523-ACUMULA-GENERAL-E. EXIT.
146300******************************************************************
146400*   S4 -- CONFIANZA (DESVIACION POBLACIONAL DE LOS PUNTAJES)      *
146500******************************************************************
146600 540-CALCULA-CONFIANZA SECTION.
146700     MOVE ZERO TO WKS-CANT-VALORES
146800     MOVE ZERO TO WKS-SUMA-VENTANA
146810     PERFORM 541-CARGA-PUNTAJE-ITEM
146900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NEWS-CANT
147000     COMPUTE WKS-MEDIA-CALC ROUNDED =
147100             WKS-SUMA-VENTANA / WKS-CANT-VALORES
147200     PERFORM 925-DESVEST-POBLACION
147700     IF WKS-DESVEST-CALC > 1
147800        MOVE ZERO TO WKS-SENT-CONFIANZA
147900     ELSE
148000        IF WKS-NEWS-CANT >= 50
148100           COMPUTE WKS-SENT-CONFIANZA ROUNDED =
148200                   (1 - WKS-DESVEST-CALC)
148300        ELSE
148400           COMPUTE WKS-SENT-CONFIANZA ROUNDED =
148500                   (1 - WKS-DESVEST-CALC) * (WKS-NEWS-CANT / 50)
148600        END-IF
148700     END-IF
148800     IF WKS-SENT-CONFIANZA < 0
148900        MOVE ZERO TO WKS-SENT-CONFIANZA
149000     END-IF.
149010 540-CALCULA-CONFIANZA-E. EXIT.
149100 541-CARGA-PUNTAJE-ITEM SECTION.
149200     ADD 1 TO WKS-CANT-VALORES
149300     MOVE WKS-NEWS-PUNTAJE (WKS-I) TO WKS-VALOR-CALC (WKS-CANT-VALORES)
149400     ADD  WKS-NEWS-PUNTAJE (WKS-I) TO WKS-SUMA-VENTANA.
149500 541-CARGA-PUNTAJE-ITEM-E. EXIT.
149600******************************************************************
149700*   S5 -- PUNTAJE FINAL DE SENTIMIENTO (0-100)                    *
149800******************************************************************
149900 545-PUNTEA-SENTIMIENTO SECTION.
150000     COMPUTE WKS-SENT-SCORE ROUNDED =
150100        ((WKS-SENT-OVERALL + 1) * 50) + (WKS-SENT-CONFIANZA * 10) +
150200        (WKS-NEWS-CANT / 100 * 10) + ((WKS-POS-RATIO - WKS-NEG-RATIO) * 10)
150300     IF WKS-NEWS-CANT > 100
150400        COMPUTE WKS-SENT-SCORE ROUNDED =
150500           ((WKS-SENT-OVERALL + 1) * 50) + (WKS-SENT-CONFIANZA * 10) +
150600           10 + ((WKS-POS-RATIO - WKS-NEG-RATIO) * 10)
150700     END-IF
150800     IF WKS-SENT-SCORE < 0   MOVE 0   TO WKS-SENT-SCORE END-IF
150900     IF WKS-SENT-SCORE > 100 MOVE 100 TO WKS-SENT-SCORE END-IF.
151000 545-PUNTEA-SENTIMIENTO-E. EXIT.
151100******************************************************************
151200*   S6 -- DESCRIPCION DE LA TENDENCIA DE SENTIMIENTO              *
151300******************************************************************
151400 546-DESCRIBE-TENDENCIA SECTION.
151500     IF WKS-SENT-OVERALL > 0.5
151600        MOVE 'VERY-POSITIVE' TO WKS-SENT-TENDENCIA
151700     ELSE
151800        IF WKS-SENT-OVERALL > 0.2
151900           MOVE 'POSITIVE     ' TO WKS-SENT-TENDENCIA
152000        ELSE
152100           IF WKS-SENT-OVERALL > -0.2
152200              MOVE 'NEUTRAL      ' TO WKS-SENT-TENDENCIA
152300           ELSE
152400              IF WKS-SENT-OVERALL > -0.5
152500                 MOVE 'NEGATIVE     ' TO WKS-SENT-TENDENCIA
152600              ELSE
152700                 MOVE 'VERY-NEGATIVE' TO WKS-SENT-TENDENCIA
152800              END-IF
152900           END-IF
153000        END-IF
153100     END-IF.
153200 546-DESCRIBE-TENDENCIA-E. EXIT.
153300******************************************************************
153400*   N1-N3 -- CLASIFICADOR DE NOTICIAS (TITULO, CALOR, ANUNCIOS)   *
153500******************************************************************
153600 550-CLASIFICA-NOTICIAS SECTION.
153700     MOVE ZERO TO WKS-N1-P-HITS WKS-N1-G-HITS
153800     MOVE ZERO TO WKS-ANUN-ALTO WKS-ANUN-BAJO WKS-ANUN-NORMAL
153900     PERFORM 551-CUENTA-TITULO-N1
154000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NEWS-CANT
154100     IF (WKS-N1-P-HITS + WKS-N1-G-HITS) > 0
154200        COMPUTE WKS-TITULO-SCORE =
154300           (WKS-N1-P-HITS * 100) / (WKS-N1-P-HITS + WKS-N1-G-HITS)
154400     ELSE
154500        MOVE 50 TO WKS-TITULO-SCORE
154600     END-IF
154700     IF WKS-TITULO-SCORE > 60
154800        MOVE 'POSITIVE' TO WKS-TITULO-TENDENCIA
154900     ELSE
155000        IF WKS-TITULO-SCORE < 40
155100           MOVE 'NEGATIVE' TO WKS-TITULO-TENDENCIA
155200        ELSE
155300           MOVE 'NEUTRAL ' TO WKS-TITULO-TENDENCIA
155400        END-IF
155500     END-IF
155600     IF (WKS-TIPO-CONTEO (1) + WKS-TIPO-CONTEO (2)) > 20
155700        MOVE 'HIGH  ' TO WKS-CALOR-NOTICIAS
155800     ELSE
155900        IF (WKS-TIPO-CONTEO (1) + WKS-TIPO-CONTEO (2)) > 10
156000           MOVE 'NORMAL' TO WKS-CALOR-NOTICIAS
156100        ELSE
156200           MOVE 'LOW   ' TO WKS-CALOR-NOTICIAS
156300        END-IF
156400     END-IF
156500     PERFORM 553-CLASIFICA-ANUNCIO
156600             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NEWS-CANT.
156700 550-CLASIFICA-NOTICIAS-E. EXIT.
156800
156900 551-CUENTA-TITULO-N1 SECTION.
157000     PERFORM 552-BUSCA-POS-NEG
157100             VARYING WKS-DX FROM 1 BY 1 UNTIL WKS-DX > 8.
157200 551-CUENTA-TITULO-N1-E. EXIT.
157300
157400 552-BUSCA-POS-NEG SECTION.
157500     MOVE ZERO TO WKS-OCURRENCIAS
157600     INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
157700             FOR ALL WKS-PAL-TITULO-POS (WKS-DX)
157800     IF WKS-OCURRENCIAS > 0
157900        ADD 1 TO WKS-N1-P-HITS
158000     END-IF
158100     MOVE ZERO TO WKS-OCURRENCIAS
158200     INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
158300             FOR ALL WKS-PAL-TITULO-NEG (WKS-DX)
158400     IF WKS-OCURRENCIAS > 0
158500        ADD 1 TO WKS-N1-G-HITS
158600     END-IF.
158700 552-BUSCA-POS-NEG-E. EXIT.
158800
158900 553-CLASIFICA-ANUNCIO SECTION.
159000     IF WKS-NEWS-TIPO (WKS-I) = 'A'
159100        MOVE ZERO TO WKS-OCURRENCIAS
159200        PERFORM 554-BUSCA-ANUNCIO-ALTO
159300                VARYING WKS-DX FROM 1 BY 1 UNTIL WKS-DX > 11
159400        IF WKS-OCURRENCIAS > 0
159500           ADD 1 TO WKS-ANUN-ALTO
159600        ELSE
159700           MOVE ZERO TO WKS-OCURRENCIAS
159800           PERFORM 555-BUSCA-ANUNCIO-BAJO
159900                   VARYING WKS-DX FROM 1 BY 1 UNTIL WKS-DX > 4
160000           IF WKS-OCURRENCIAS > 0
160100              ADD 1 TO WKS-ANUN-BAJO
160200           ELSE
160300              ADD 1 TO WKS-ANUN-NORMAL
160400           END-IF
160500        END-IF
160600     END-IF.
160700 553-CLASIFICA-ANUNCIO-E. EXIT.
160800
160900 554-BUSCA-ANUNCIO-ALTO SECTION.
161000     IF WKS-OCURRENCIAS = 0
161100        INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
161200                FOR ALL WKS-PAL-ANUNCIO-ALTO (WKS-DX)
161300     END-IF.
161400 554-BUSCA-ANUNCIO-ALTO-E. EXIT.
161500
161600 555-BUSCA-ANUNCIO-BAJO SECTION.
161700     IF WKS-OCURRENCIAS = 0
161800        INSPECT WKS-NEWS-TITULO (WKS-I) TALLYING WKS-OCURRENCIAS
161900                FOR ALL WKS-PAL-ANUNCIO-BAJO (WKS-DX)
162000     END-IF.
162100 555-BUSCA-ANUNCIO-BAJO-E. EXIT.
162200******************************************************************
162300*   6 0 0  --  C O M P U E S T O   Y   R E C O M E N D A C I O N *
162400*   CR-00312 (11/02/1995 REM): ALTA DEL CALCULO COMPUESTO C1/C2.  *
162500******************************************************************
162600 600-CALCULA-COMPUESTO SECTION.
162700     COMPUTE WKS-COMPOSITE ROUNDED =
162800        (WKS-TECH-SCORE * 0.40) + (WKS-FUND-SCORE * 0.40) +
162900        (WKS-SENT-SCORE * 0.20)
163000     PERFORM 605-MAPEA-NIVEL.
163100 600-CALCULA-COMPUESTO-E. EXIT.
163200******************************************************************
163300*   C2 -- MAPEO DEL COMPUESTO AL NIVEL DE RECOMENDACION            *
163400******************************************************************
163500 605-MAPEA-NIVEL SECTION.
163600     IF WKS-COMPOSITE >= 80
163700        MOVE WKS-NIVEL-NOMBRE-I (1) TO WKS-NIVEL-RECOMENDACION
163800     ELSE
163900        IF WKS-COMPOSITE >= 60
164000           MOVE WKS-NIVEL-NOMBRE-I (2) TO WKS-NIVEL-RECOMENDACION
164100        ELSE
164200           IF WKS-COMPOSITE >= 40
164300              MOVE WKS-NIVEL-NOMBRE-I (3) TO WKS-NIVEL-RECOMENDACION
164400           ELSE
164500              IF WKS-COMPOSITE >= 20
164600                 MOVE WKS-NIVEL-NOMBRE-I (4) TO WKS-NIVEL-RECOMENDACION
164700              ELSE
164800                 MOVE WKS-NIVEL-NOMBRE-I (5) TO WKS-NIVEL-RECOMENDACION
164900              END-IF
165000           END-IF
165100        END-IF
165200     END-IF.
165300 605-MAPEA-NIVEL-E. EXIT.
165400******************************************************************
165500*   ESCRITURA DEL REGISTRO DE RESULTADO (RESLTOUT)                *
165600******************************************************************
165700 610-ESCRIBE-RESULTADO SECTION.
165800     MOVE WKS-ACCION-ANTERIOR     TO RS-STOCK-CODE
165900     MOVE WKS-TECH-SCORE          TO RS-TECH-SCORE
166000     MOVE WKS-FUND-SCORE          TO RS-FUND-SCORE
166100     MOVE WKS-SENT-SCORE          TO RS-SENT-SCORE
166200     MOVE WKS-COMPOSITE           TO RS-COMPOSITE
166300     MOVE WKS-NIVEL-RECOMENDACION TO RS-LEVEL
166400     MOVE WKS-MA-TREND            TO RS-MA-TREND
166500     MOVE WKS-RSI                 TO RS-RSI-VALUE
166600     MOVE WKS-MACD-SIGNAL         TO RS-MACD-SIGNAL
166700     WRITE RESULT-REC
166800     IF FS-RESLTOUT NOT = '00'
166900        MOVE 'STKSCN01' TO PROGRAMA
167000        MOVE 'RESLTOUT' TO ARCHIVO
167100        MOVE 'WRITE   ' TO ACCION-IO
167200        DISPLAY 'ERROR DE ESCRITURA EN RESLTOUT -- FS = ' FS-RESLTOUT
167300                UPON CONSOLE
167400        STOP RUN
167500     END-IF.
167600 610-ESCRIBE-RESULTADO-E. EXIT.
167700******************************************************************
167800*   ACUMULADORES DE CONTROL DE QUIEBRE POR NIVEL Y GRAN TOTAL     *
167900******************************************************************
168000 620-ACUMULA-NIVEL SECTION.
168100     MOVE 1 TO WKS-NV
168200     PERFORM 621-BUSCA-NIVEL
168300             VARYING WKS-NV FROM 1 BY 1
168400                UNTIL WKS-NV > 5
168500                   OR WKS-NIVEL-NOMBRE-I (WKS-NV) = WKS-NIVEL-RECOMENDACION
168600     IF WKS-NV <= 5
168700        ADD 1 TO WKS-NIVEL-CONTEO (WKS-NV)
168800        ADD WKS-COMPOSITE TO WKS-NIVEL-SUMA (WKS-NV)
168900     END-IF
169000     ADD WKS-COMPOSITE TO WKS-GRAN-TOTAL-SUMA.
169200 620-ACUMULA-NIVEL-E. EXIT.
169300
169400 621-BUSCA-NIVEL SECTION.
169500     CONTINUE.
169600 621-BUSCA-NIVEL-E. EXIT.
169700******************************************************************
169800*   LINEA DE DETALLE DEL REPORTE, UNA POR ACCION PROCESADA        *
169900******************************************************************
170000 630-IMPRIME-DETALLE SECTION.
170100     MOVE SPACES TO WKS-LINEA-REPORTE
170200     MOVE WKS-ACCION-ANTERIOR     TO DET-STOCK
170300     MOVE WKS-TECH-SCORE          TO DET-TECH
170400     MOVE WKS-FUND-SCORE          TO DET-FUND
170500     MOVE WKS-SENT-SCORE          TO DET-SENT
170600     MOVE WKS-COMPOSITE           TO DET-COMPOSITE
170700     MOVE WKS-NIVEL-RECOMENDACION TO DET-LEVEL
170800     MOVE WKS-MA-TREND            TO DET-MATREND
170900     MOVE WKS-RSI                 TO DET-RSI
171000     MOVE WKS-MACD-SIGNAL         TO DET-MACDSIG
171100     MOVE WKS-LINEA-DETALLE TO RPT-LINEA-IMPRESION
171200     WRITE RPT-LINEA-IMPRESION.
171300 630-IMPRIME-DETALLE-E. EXIT.
171400******************************************************************
171500*        7 0 0  --  T O T A L E S   D E L   R E P O R T E        *
171600*   CR-00471 (30/03/2006 MAP): SE AGREGA EL RENGLON DE TOTAL      *
171700*   GENERAL AL PIE DEL REPORTE.                                   *
171800******************************************************************
171900 700-IMPRIME-TOTALES SECTION.
172000     PERFORM 710-IMPRIME-LINEA-NIVEL
172100             VARYING WKS-NV FROM 1 BY 1 UNTIL WKS-NV > 5
172200     PERFORM 720-IMPRIME-GRAN-TOTAL.
172300 700-IMPRIME-TOTALES-E. EXIT.
172400
172500 710-IMPRIME-LINEA-NIVEL SECTION.
172600     MOVE SPACES TO WKS-LINEA-REPORTE
172700     MOVE WKS-NIVEL-NOMBRE-I (WKS-NV) TO NIV-LEVEL
172710*    ----> SE EDITA EN LA MASCARA DE TRABAJO ANTES DE PASAR A LA
172720*    ----> LINEA DE REPORTE -- MISMO HABITO QUE LOS DEMAS CONTEOS
172730*    ----> Y PROMEDIOS DEL TALLER.
172740     MOVE WKS-NIVEL-CONTEO (WKS-NV) TO WKS-MASCARA-CONTEO
172750     MOVE WKS-MASCARA-CONTEO TO NIV-CONTEO
172900     IF WKS-NIVEL-CONTEO (WKS-NV) = 0
173000        MOVE ZERO TO WKS-MASCARA-SCORE
173100     ELSE
173200        COMPUTE WKS-MASCARA-SCORE ROUNDED =
173300           WKS-NIVEL-SUMA (WKS-NV) / WKS-NIVEL-CONTEO (WKS-NV)
173400     END-IF
173450     MOVE WKS-MASCARA-SCORE TO NIV-PROMEDIO
173500     MOVE WKS-LINEA-NIVEL TO RPT-LINEA-IMPRESION
173600     WRITE RPT-LINEA-IMPRESION.
173700 710-IMPRIME-LINEA-NIVEL-E. EXIT.
173800
173900 720-IMPRIME-GRAN-TOTAL SECTION.
174000     MOVE SPACES TO WKS-LINEA-REPORTE
174050     MOVE WKS-TOTAL-ACCIONES TO WKS-MASCARA-CONTEO
174060     MOVE WKS-MASCARA-CONTEO TO TOTG-CONTEO
174200     IF WKS-TOTAL-ACCIONES = 0
174300        MOVE ZERO TO WKS-MASCARA-SCORE
174400     ELSE
174500        COMPUTE WKS-MASCARA-SCORE ROUNDED =
174600           WKS-GRAN-TOTAL-SUMA / WKS-TOTAL-ACCIONES
174700     END-IF
174750     MOVE WKS-MASCARA-SCORE TO TOTG-PROMEDIO
174800     MOVE WKS-LINEA-TOTAL-GENERAL TO RPT-LINEA-IMPRESION
174900     WRITE RPT-LINEA-IMPRESION.
175000 720-IMPRIME-GRAN-TOTAL-E. EXIT.
175100******************************************************************
175200*        8 0 0  --  C I E R R E   D E   A R C H I V O S          *
175300******************************************************************
175400 800-CIERRA-ARCHIVOS SECTION.
175500     CLOSE PRICE-FILE FUND-FILE NEWS-FILE RESULT-FILE REPORT-FILE
175600     DISPLAY 'STKSCN01 -- ACCIONES PROCESADAS: ' WKS-TOTAL-ACCIONES
175700             UPON CONSOLE.
175800 800-CIERRA-ARCHIVOS-E. EXIT.
175900******************************************************************
176000*   9 0 0  --  R U T I N A S   N U M E R I C A S   D E   U S O   *
176100*   GENERAL (PROMEDIOS DE VENTANA, DESVIACION ESTANDAR, RAIZ      *
176200*   CUADRADA POR EL METODO DE NEWTON-RAPHSON).  EL TALLER NO      *
176300*   TIENE ACCESO A FUNCIONES INTRINSECAS EN ESTE COMPILADOR.      *
176400*   CR-00289 (16/05/1994 REM): ALTA DE ESTAS RUTINAS COMUNES.     *
176500******************************************************************
176600 900-PROMEDIO-N-DIAS SECTION.
176700     IF WKS-TAM-VENTANA > WKS-DIAS-ACCION
176800        MOVE WKS-DIAS-ACCION TO WKS-TAM-VENTANA
176900     END-IF
177000     COMPUTE WKS-INICIO-VENTANA = WKS-DIAS-ACCION - WKS-TAM-VENTANA + 1
177100     MOVE ZERO TO WKS-SUMA-VENTANA
177200     PERFORM 901-SUMA-CLOSE-VENTANA
177300             VARYING WKS-I FROM WKS-INICIO-VENTANA BY 1
177400                UNTIL WKS-I > WKS-DIAS-ACCION.
177500 900-PROMEDIO-N-DIAS-E. EXIT.
177600
177700 901-SUMA-CLOSE-VENTANA SECTION.
177800     ADD WKS-PD-CLOSE (WKS-I) TO WKS-SUMA-VENTANA.
177900 901-SUMA-CLOSE-VENTANA-E. EXIT.
178000******************************************************************
178100*   920/925 -- DESVIACION ESTANDAR MUESTRAL Y POBLACIONAL         *
178200*   (ESPERAN WKS-CANT-VALORES, WKS-VALOR-CALC Y WKS-MEDIA-CALC    *
178300*   YA CARGADOS POR EL LLAMADOR; DEVUELVEN WKS-DESVEST-CALC)      *
178400******************************************************************
178500 920-DESVEST-MUESTRA SECTION.
178600     MOVE ZERO TO WKS-SUMA-CUAD-CALC
178700     PERFORM 921-ACUM-CUAD
178800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-VALORES
178900     IF WKS-CANT-VALORES > 1
179000        COMPUTE WKS-VARIANZA-CALC ROUNDED =
179100                WKS-SUMA-CUAD-CALC / (WKS-CANT-VALORES - 1)
179200     ELSE
179300        MOVE ZERO TO WKS-VARIANZA-CALC
179400     END-IF
179500     MOVE WKS-VARIANZA-CALC TO WKS-RAIZ-ENTRADA
179600     PERFORM 930-RAIZ-CUADRADA
179700     MOVE WKS-RAIZ-SALIDA TO WKS-DESVEST-CALC.
179800 920-DESVEST-MUESTRA-E. EXIT.
179900
180000 925-DESVEST-POBLACION SECTION.
180100     MOVE ZERO TO WKS-SUMA-CUAD-CALC
180200     PERFORM 921-ACUM-CUAD
180300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-VALORES
180400     IF WKS-CANT-VALORES > 0
180500        COMPUTE WKS-VARIANZA-CALC ROUNDED =
180600                WKS-SUMA-CUAD-CALC / WKS-CANT-VALORES
180700     ELSE
180800        MOVE ZERO TO WKS-VARIANZA-CALC
180900     END-IF
181000     MOVE WKS-VARIANZA-CALC TO WKS-RAIZ-ENTRADA
181100     PERFORM 930-RAIZ-CUADRADA
181200     MOVE WKS-RAIZ-SALIDA TO WKS-DESVEST-CALC.
181300 925-DESVEST-POBLACION-E. EXIT.
181400
181500 921-ACUM-CUAD SECTION.
181600     COMPUTE WKS-SUMA-CUAD-CALC ROUNDED =
181700        WKS-SUMA-CUAD-CALC +
181800        ((WKS-VALOR-CALC (WKS-I) - WKS-MEDIA-CALC) *
181900         (WKS-VALOR-CALC (WKS-I) - WKS-MEDIA-CALC)).
182000 921-ACUM-CUAD-E. EXIT.
182100******************************************************************
182200*   930/931 -- RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON      *
182300******************************************************************
182400 930-RAIZ-CUADRADA SECTION.
182500     IF WKS-RAIZ-ENTRADA <= 0
182600        MOVE ZERO TO WKS-RAIZ-SALIDA
182700     ELSE
182800        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
182900        PERFORM 931-ITERA-NEWTON 12 TIMES
183000        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-SALIDA
183100     END-IF.
183200 930-RAIZ-CUADRADA-E. EXIT.
183300
183400 931-ITERA-NEWTON SECTION.
183500     COMPUTE WKS-RAIZ-APROX ROUNDED =
183600        (WKS-RAIZ-APROX + (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX)) / 2.
183700 931-ITERA-NEWTON-E. EXIT.
